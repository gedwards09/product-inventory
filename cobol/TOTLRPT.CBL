000100*****************************************************************
000200* THIS PROGRAM IS TO PRINT THE FOUR-LINE RUNNING-TOTALS SUMMARY
000300*    OFF THE TOTALS WORK RECORD LEFT BY TRANUPDT (OR, ON A RUN
000400*    WITH NO TRANSACTIONS, BY IMPORT-INVENTORY DIRECTLY).  THE
000500*    FOUR FIGURES ARE READ AS ALREADY ACCUMULATED -- THIS PROGRAM
000600*    DOES NOT RECOMPUTE THEM FROM THE PRODUCT MASTER.
000700*
000800* USED FILE
000900*    - PRODUCT TOTALS WORK FILE (INPUT): TOTLWK2
001000*    - TOTALS REPORT FILE (OUTPUT): RPTOUT
001100*
001200*****************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 TOTLRPT.
001600 AUTHOR.                     ARADHITA MOHANTY,
001700                             BYUNG SEON KIM,
001800                             ELENA SVESHNIKOVA,
001900                             KARADJORDJE DABIC,
002000                             NADIA CHUBAREV.
002100 INSTALLATION.               MERCHANDISE SYSTEMS -- BATCH.
002200 DATE-WRITTEN.               NOVEMBER 24, 1988.
002300 DATE-COMPILED.
002400 SECURITY.                   UNCLASSIFIED -- BATCH PRODUCTION.
002500*
002600* CHANGE LOG
002700*   11/24/88  BSK  ORIGINAL -- INVENTORY-REPORT PRINTED A FULL
002800*   11/24/88  BSK          PART-BY-PART LISTING PLUS A REORDER
002900*   11/24/88  BSK          LISTING FROM THE INDEXED MASTER FILE.
003000*   03/02/98  RTC  Y2K     (CARRIED FORWARD FOR REFERENCE ONLY --
003100*   03/02/98  RTC          NO DATE FIELDS ON THE REPORT ITSELF.)
003200*   06/14/99  EMS  CR1071  ADDED PAGE-EJECT BEFORE THE REORDER
003300*   06/14/99  EMS          SECTION SO IT PRINTS ON ITS OWN SHEET.
003400*   08/09/02  LJP  CR1042  SPLIT OFF AS TOTLRPT -- THE PART-BY-
003500*   08/09/02  LJP          PART LISTING AND THE REORDER LISTING
003600*   08/09/02  LJP          ARE BOTH GONE.  THIS STEP NOW PRINTS
003700*   08/09/02  LJP          ONLY THE FOUR RUNNING-TOTALS FIGURES
003800*   08/09/02  LJP          CARRIED ON THE TOTALS WORK RECORD --
003900*   08/09/02  LJP          NO PART DETAIL, NO SUPPLIER LOOKUP.
004000*   05/19/03  RTC  CR1098  DROPPED THE REORDER-POINT COMPARE --
004100*   05/19/03  RTC          NO SUPPLIER FILE IN THIS RECAST.
004200*   11/12/07  DKW  CR1231  NO LOGIC CHANGE -- RECOMPILED UNDER
004300*   11/12/07  DKW          NEW COMPILER RELEASE, VERIFIED OUTPUT.
004400*
004500*****************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            SHOP-MAINFRAME.
005000 OBJECT-COMPUTER.            SHOP-MAINFRAME.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
005400            OFF STATUS IS WS-TRACE-NOT-REQUESTED
005500     CLASS NUMERIC-DIGITS IS "0" THRU "9".
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  TOTLWK2
006000             ASSIGN TO "D:\TOTLWK2"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT  RPTOUT
006400             ASSIGN TO "D:\RPTOUT.TXT"
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700*****************************************************************
006800 DATA                        DIVISION.
006900*-----------------------------------------------------------------
007000 FILE                        SECTION.
007100*
007200 FD  TOTLWK2
007300     RECORD CONTAINS 86 CHARACTERS
007400     DATA RECORD IS PRODTOTL-RECORD.
007500 COPY "C:\Copybooks\PRODTOTL.CPY".
007600*
007700 FD  RPTOUT
007800     RECORD CONTAINS 60 CHARACTERS
007900     DATA RECORD IS RPTOUT-RECORD.
008000 01  RPTOUT-RECORD.
008010     05  RO-REPORT-LINE               PIC X(50).
008020     05  FILLER                       PIC X(10).
008100*
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE             SECTION.
008400*-----------------------------------------------------------------
008410* WS-LINES-WRITTEN IS THE ONLY STANDALONE COUNTER IN THIS PROGRAM
008420* AND IS KEPT AS A 77-LEVEL ITEM, THE WAY THE SHOP'S OLDER BATCH
008430* STEPS ALWAYS DECLARED A LONE ACCUMULATOR NOT PART OF ANY GROUP.
008440*-----------------------------------------------------------------
008450 77  WS-LINES-WRITTEN                 PIC 9(02) COMP VALUE ZERO.
008460*
008500 01  SWITCHES-AND-COUNTERS.
008600     05  TOTLWK2-EOF-SW               PIC X(01) VALUE "N".
008700         88  TOTLWK2-EOF                    VALUE "Y".
008800     05  WS-TRACE-SW                  PIC X(01) VALUE "N".
008900         88  WS-TRACE-REQUESTED             VALUE "Y".
009000         88  WS-TRACE-NOT-REQUESTED         VALUE "N".
009200*
009300* THE THREE EDIT-BREAKDOWN AREAS BELOW ARE HELD OVER FROM THE
009400* SCREEN-FIELD VALIDATION ROUTINES THIS SHOP USES ELSEWHERE, THE
009500* SAME PATTERN CARRIED IN ITEMCALC -- A DUMP OR TRACE CAN SHOW THE
009600* WHOLE-DOLLAR AND CENTS PORTIONS OF AN AMOUNT SEPARATELY.
009700*
009800 01  WS-WHOLESALE-EDIT-AREA.
009900     05  WS-WHOLESALE-DISPLAY         PIC 9(09)V9(02).
010000     05  WS-WHOLESALE-DISPLAY-R REDEFINES
010100         WS-WHOLESALE-DISPLAY.
010200         10  WS-WHOLESALE-WHOLE       PIC 9(09).
010300         10  WS-WHOLESALE-DECIMAL     PIC 9(02).
010400*
010500 01  WS-RETAIL-EDIT-AREA.
010600     05  WS-RETAIL-DISPLAY            PIC 9(09)V9(02).
010700     05  WS-RETAIL-DISPLAY-R REDEFINES
010800         WS-RETAIL-DISPLAY.
010900         10  WS-RETAIL-WHOLE          PIC 9(09).
011000         10  WS-RETAIL-DECIMAL        PIC 9(02).
011100*
011200 01  WS-CURRENT-DATE-FIELDS.
011300     05  WS-CURRENT-DATE              PIC 9(08).
011400     05  WS-CURRENT-DATE-R REDEFINES
011500         WS-CURRENT-DATE.
011600         10  WS-CURRENT-CCYY          PIC 9(04).
011700         10  WS-CURRENT-MM            PIC 9(02).
011800         10  WS-CURRENT-DD            PIC 9(02).
011900*
012000 01  WS-EDIT-FIELDS.
012100     05  WS-EDIT-PRODUCTS             PIC ZZZZZZ9.
012200     05  WS-EDIT-ITEMS                PIC ZZZZZZZZ9.
012300     05  WS-EDIT-WHOLESALE            PIC $$$$$$$9.99.
012400     05  WS-EDIT-RETAIL               PIC $$$$$$$9.99.
012500*
012600 01  WS-TRIM-WORK.
012700     05  WS-TRIM-SCRATCH              PIC X(11).
012800     05  WS-TRIM-FIELD-LEN            PIC 9(02) COMP.
012900     05  WS-TRIM-START-POS            PIC 9(02) COMP.
013000     05  WS-TRIM-RESULT-LEN           PIC 9(02) COMP.
013100*
013200 01  WS-REPORT-LINE-FIELDS.
013300     05  WS-TRIMMED-PRODUCTS          PIC X(07).
013400     05  WS-TRIMMED-PRODUCTS-LEN      PIC 9(02) COMP.
013500     05  WS-TRIMMED-ITEMS             PIC X(09).
013600     05  WS-TRIMMED-ITEMS-LEN         PIC 9(02) COMP.
013700     05  WS-TRIMMED-WHOLESALE         PIC X(11).
013800     05  WS-TRIMMED-WHOLESALE-LEN     PIC 9(02) COMP.
013900     05  WS-TRIMMED-RETAIL            PIC X(11).
014000     05  WS-TRIMMED-RETAIL-LEN        PIC 9(02) COMP.
014100     05  WS-REPORT-LINE               PIC X(50).
014200*
014300*****************************************************************
014400 PROCEDURE                   DIVISION.
014500*-----------------------------------------------------------------
014600* MAIN PROCEDURE
014700*-----------------------------------------------------------------
014800 100-TOTLRPT.
014900     PERFORM 200-INITIATE-TOTLRPT.
015000     IF NOT TOTLWK2-EOF
015100         PERFORM 200-PRINT-TOTLRPT.
015200     PERFORM 200-TERMINATE-TOTLRPT.
015300     STOP RUN.
015400*
015500*-----------------------------------------------------------------
015600 200-INITIATE-TOTLRPT.
015700     PERFORM 300-OPEN-TOTLRPT-FILES.
015800     PERFORM 300-INITIALIZE-WORKING-STORAGE.
015900     PERFORM 300-READ-TOTLWK2.
016000*
016100*-----------------------------------------------------------------
016200* THIS SHOP'S FOUR-LINE SUMMARY -- PRODUCT COUNT, ITEM COUNT, THEN
016300* THE TWO PRICE ACCUMULATORS, EACH ON ITS OWN LINE, IN THAT ORDER.
016400* THE EIGHT FORMAT/WRITE STEP PARAGRAPHS RUN AS ONE RANGE SINCE
016410* NOTHING ELSE IN THIS PROGRAM PERFORMS ANY OF THEM INDIVIDUALLY.
016420*-----------------------------------------------------------------
016500 200-PRINT-TOTLRPT.
016600     PERFORM 300-FORMAT-PRODUCTS-FIGURE
016700         THRU 300-WRITE-RETAIL-LINE.
017400*
017500*-----------------------------------------------------------------
017600 200-TERMINATE-TOTLRPT.
017700     PERFORM 300-CLOSE-TOTLRPT-FILES.
017800     PERFORM 300-DISPLAY-TOTLRPT-EOJ.
017900*
018000*-----------------------------------------------------------------
018100 300-OPEN-TOTLRPT-FILES.
018200     OPEN    INPUT   TOTLWK2
018300             OUTPUT  RPTOUT.
018400*
018500*-----------------------------------------------------------------
018600 300-INITIALIZE-WORKING-STORAGE.
018610     MOVE ZERO TO WS-LINES-WRITTEN.
018700     INITIALIZE SWITCHES-AND-COUNTERS.
018800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
018900*
019000*-----------------------------------------------------------------
019100 300-READ-TOTLWK2.
019200     READ TOTLWK2
019300             AT END      MOVE "Y" TO TOTLWK2-EOF-SW.
019400*
019500*-----------------------------------------------------------------
019600 300-FORMAT-PRODUCTS-FIGURE.
019700     MOVE PC-TOTAL-PRODUCTS TO WS-EDIT-PRODUCTS.
019800     MOVE SPACES TO WS-TRIM-SCRATCH.
019900     MOVE WS-EDIT-PRODUCTS TO WS-TRIM-SCRATCH.
020000     MOVE 7 TO WS-TRIM-FIELD-LEN.
020100     PERFORM 400-TRIM-LEADING-BLANKS.
020200     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
020300         TO WS-TRIMMED-PRODUCTS.
020400     MOVE WS-TRIM-RESULT-LEN TO WS-TRIMMED-PRODUCTS-LEN.
020500*
020600*-----------------------------------------------------------------
020700 300-FORMAT-ITEMS-FIGURE.
020800     MOVE PC-TOTAL-ITEMS-IN-STOCK TO WS-EDIT-ITEMS.
020900     MOVE SPACES TO WS-TRIM-SCRATCH.
021000     MOVE WS-EDIT-ITEMS TO WS-TRIM-SCRATCH.
021100     MOVE 9 TO WS-TRIM-FIELD-LEN.
021200     PERFORM 400-TRIM-LEADING-BLANKS.
021300     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
021400         TO WS-TRIMMED-ITEMS.
021500     MOVE WS-TRIM-RESULT-LEN TO WS-TRIMMED-ITEMS-LEN.
021600*
021700*-----------------------------------------------------------------
021800 300-FORMAT-WHOLESALE-FIGURE.
021900     MOVE PC-TOTAL-WHOLESALE-PRICE TO WS-WHOLESALE-DISPLAY.
022000     MOVE WS-WHOLESALE-DISPLAY TO WS-EDIT-WHOLESALE.
022100     MOVE SPACES TO WS-TRIM-SCRATCH.
022200     MOVE WS-EDIT-WHOLESALE TO WS-TRIM-SCRATCH.
022300     MOVE 11 TO WS-TRIM-FIELD-LEN.
022400     PERFORM 400-TRIM-LEADING-BLANKS.
022500     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
022600         TO WS-TRIMMED-WHOLESALE.
022700     MOVE WS-TRIM-RESULT-LEN TO WS-TRIMMED-WHOLESALE-LEN.
022800*
022900*-----------------------------------------------------------------
023000 300-FORMAT-RETAIL-FIGURE.
023100     MOVE PC-TOTAL-RETAIL-PRICE TO WS-RETAIL-DISPLAY.
023200     MOVE WS-RETAIL-DISPLAY TO WS-EDIT-RETAIL.
023300     MOVE SPACES TO WS-TRIM-SCRATCH.
023400     MOVE WS-EDIT-RETAIL TO WS-TRIM-SCRATCH.
023500     MOVE 11 TO WS-TRIM-FIELD-LEN.
023600     PERFORM 400-TRIM-LEADING-BLANKS.
023700     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
023800         TO WS-TRIMMED-RETAIL.
023900     MOVE WS-TRIM-RESULT-LEN TO WS-TRIMMED-RETAIL-LEN.
024000*
024100*-----------------------------------------------------------------
024200 300-WRITE-PRODUCTS-LINE.
024300     MOVE SPACES TO WS-REPORT-LINE.
024400     STRING "Total Products: "                DELIMITED BY SIZE
024500            WS-TRIMMED-PRODUCTS
024600                (1:WS-TRIMMED-PRODUCTS-LEN)   DELIMITED BY SIZE
024700         INTO WS-REPORT-LINE.
024800     MOVE SPACES TO RPTOUT-RECORD.
024810     MOVE WS-REPORT-LINE TO RO-REPORT-LINE.
024900     WRITE RPTOUT-RECORD.
025000     ADD 1 TO WS-LINES-WRITTEN.
025100*
025200*-----------------------------------------------------------------
025300 300-WRITE-ITEMS-LINE.
025400     MOVE SPACES TO WS-REPORT-LINE.
025500     STRING "Items in Stock: "                DELIMITED BY SIZE
025600            WS-TRIMMED-ITEMS
025700                (1:WS-TRIMMED-ITEMS-LEN)      DELIMITED BY SIZE
025800         INTO WS-REPORT-LINE.
025900     MOVE SPACES TO RPTOUT-RECORD.
025910     MOVE WS-REPORT-LINE TO RO-REPORT-LINE.
026000     WRITE RPTOUT-RECORD.
026100     ADD 1 TO WS-LINES-WRITTEN.
026200*
026300*-----------------------------------------------------------------
026400 300-WRITE-WHOLESALE-LINE.
026500     MOVE SPACES TO WS-REPORT-LINE.
026600     STRING "Total Wholesale Price: "         DELIMITED BY SIZE
026700            WS-TRIMMED-WHOLESALE
026800                (1:WS-TRIMMED-WHOLESALE-LEN)  DELIMITED BY SIZE
026900         INTO WS-REPORT-LINE.
027000     MOVE SPACES TO RPTOUT-RECORD.
027010     MOVE WS-REPORT-LINE TO RO-REPORT-LINE.
027100     WRITE RPTOUT-RECORD.
027200     ADD 1 TO WS-LINES-WRITTEN.
027300*
027400*-----------------------------------------------------------------
027500 300-WRITE-RETAIL-LINE.
027600     MOVE SPACES TO WS-REPORT-LINE.
027700     STRING "Total Retail Price: "            DELIMITED BY SIZE
027800            WS-TRIMMED-RETAIL
027900                (1:WS-TRIMMED-RETAIL-LEN)     DELIMITED BY SIZE
028000         INTO WS-REPORT-LINE.
028100     MOVE SPACES TO RPTOUT-RECORD.
028110     MOVE WS-REPORT-LINE TO RO-REPORT-LINE.
028200     WRITE RPTOUT-RECORD.
028300     ADD 1 TO WS-LINES-WRITTEN.
028400*
028500*-----------------------------------------------------------------
028600 300-CLOSE-TOTLRPT-FILES.
028700     CLOSE   TOTLWK2
028800             RPTOUT.
028900*
029000*-----------------------------------------------------------------
029100 300-DISPLAY-TOTLRPT-EOJ.
029200     DISPLAY "TOTLRPT COMPLETE -- " WS-LINES-WRITTEN
029300         " LINES WRITTEN TO RPTOUT.".
029400     IF WS-TRACE-REQUESTED
029500         DISPLAY "TRACE -- RUN DATE " WS-CURRENT-DATE.
029600*
029700*-----------------------------------------------------------------
029800 400-TRIM-LEADING-BLANKS.
029900     MOVE 1 TO WS-TRIM-START-POS.
030000     PERFORM 400-ADVANCE-TRIM-START
030100         UNTIL WS-TRIM-START-POS > WS-TRIM-FIELD-LEN
030200            OR WS-TRIM-SCRATCH(WS-TRIM-START-POS:1) NOT = SPACE.
030300     COMPUTE WS-TRIM-RESULT-LEN =
030400         WS-TRIM-FIELD-LEN - WS-TRIM-START-POS + 1.
030500*
030600*-----------------------------------------------------------------
030700 400-ADVANCE-TRIM-START.
030800     ADD 1 TO WS-TRIM-START-POS.
