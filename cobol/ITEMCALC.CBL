000100*****************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM THAT VALIDATES ONE PRODUCT'S
000300* WEIGHT, WHOLESALE PRICE AND QUANTITY AND, WHEN THEY ARE VALID,
000400* DERIVES ITS STORAGE COST AND RETAIL PRICE.  CALLED ONCE PER
000500* INPUT RECORD FROM IMPORT-INVENTORY (CSV IMPORT) AND FROM
000600* TRANUPDT (ADD/UPDATE TRANSACTIONS) SO THE FORMULAS LIVE IN
000700* EXACTLY ONE PLACE.
000800*
000900* USED FILE
001000*    - NONE.  CALLED SUBPROGRAM, LINKAGE SECTION ONLY.
001100*
001200*****************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 ITEMCALC.
001600 AUTHOR.                     ARADHITA MOHANTY,
001601                             BYUNG SEON KIM,
001602                             ELENA SVESHNIKOVA,
001603                             KARADJORDJE DABIC,
001604                             NADIA CHUBAREV.
001700 INSTALLATION.               MERCHANDISE SYSTEMS -- BATCH.
001800 DATE-WRITTEN.               NOVEMBER 24, 1988.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED -- BATCH PRODUCTION.
002100*
002200* CHANGE LOG
002210*   11/24/88  BSK  ORIGINAL COMPUTE-VALUE -- ONE COMPUTE
002220*   11/24/88  BSK          STATEMENT, VALUE = QUANTITY TIMES
002230*   11/24/88  BSK          UNIT PRICE, NO EDITS OF ANY KIND.
002300*   08/09/02  LJP  CR1042  REWRITTEN AS ITEMCALC -- REPLACES
002400*   08/09/02  LJP          COMPUTE-VALUE, ADDS WEIGHT/PRICE/
002500*   08/09/02  LJP          QUANTITY EDITS AND THE STORAGE-COST
002600*   08/09/02  LJP          AND RETAIL-PRICE FORMULAS FOR THE
002610*   08/09/02  LJP          PRODUCT MASTER RECAST.
002700*   09/03/02  LJP  CR1042  ROUNDED BOTH COMPUTE STATEMENTS AFTER
002800*   09/03/02  LJP          AUDIT FOUND UNROUNDED PENNIES ON THE
002900*   09/03/02  LJP          RETAIL-PRICE FIELD.
003000*   03/02/98  RTC  Y2K     (CARRIED FORWARD FOR REFERENCE ONLY --
003100*   03/02/98  RTC          NO DATE FIELDS IN THIS MODULE.)
003200*   06/14/99  RTC  CR1071  STORAGE-RATE AND MARKUP-FACTOR PULLED
003300*   06/14/99  RTC          OUT AS NAMED WORKING-STORAGE CONSTANTS
003400*   06/14/99  RTC          INSTEAD OF LITERALS IN THE COMPUTE.
003500*   05/19/03  RTC  CR1098  QUANTITY EDIT MESSAGE PERIOD CORRECTED
003600*   05/19/03  RTC          TO MATCH THE ORIGINAL DESKTOP WORDING.
003700*   11/12/07  DKW  CR1231  NO LOGIC CHANGE -- RECOMPILED UNDER
003800*   11/12/07  DKW          NEW COMPILER RELEASE, VERIFIED OUTPUT.
003900*
004000*****************************************************************
004100 ENVIRONMENT                 DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION               SECTION.
004400 SOURCE-COMPUTER.            SHOP-MAINFRAME.
004500 OBJECT-COMPUTER.            SHOP-MAINFRAME.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900*****************************************************************
005000 DATA                        DIVISION.
005100*-----------------------------------------------------------------
005200 WORKING-STORAGE             SECTION.
005300*-----------------------------------------------------------------
005400 01  WS-DERIVATION-CONSTANTS.
005500     05  WS-STORAGE-RATE         PIC 9(02)V9(02) VALUE 4.00.
005600     05  WS-MARKUP-FACTOR        PIC 9(02)V9(02) VALUE 1.85.
005700*
005800 01  WS-EDIT-SWITCHES.
005900     05  WS-VALID-ITEM-SW        PIC X(01) VALUE "Y".
006000         88  WS-VALID-ITEM              VALUE "Y".
006100         88  WS-INVALID-ITEM            VALUE "N".
006200*
006300* THE THREE EDIT-BREAKDOWN AREAS BELOW ARE HELD OVER FROM THE
006400* SCREEN-FIELD VALIDATION ROUTINES THIS SHOP USES ELSEWHERE --
006500* THEY LET A DUMP OR TRACE DISPLAY SHOW THE WHOLE-DOLLAR AND
006600* CENTS PORTIONS OF AN AMOUNT SEPARATELY WITHOUT REDEFINING THE
006700* LINKAGE ITEMS THEMSELVES.
006800*
006900 01  WS-WEIGHT-EDIT-AREA.
007000     05  WS-WEIGHT-DISPLAY       PIC 9(05)V9(02).
007100     05  WS-WEIGHT-DISPLAY-R REDEFINES
007200         WS-WEIGHT-DISPLAY.
007300         10  WS-WEIGHT-WHOLE     PIC 9(05).
007400         10  WS-WEIGHT-DECIMAL   PIC 9(02).
007500*
007600 01  WS-PRICE-EDIT-AREA.
007700     05  WS-PRICE-DISPLAY        PIC 9(07)V9(02).
007800     05  WS-PRICE-DISPLAY-R REDEFINES
007900         WS-PRICE-DISPLAY.
008000         10  WS-PRICE-WHOLE      PIC 9(07).
008100         10  WS-PRICE-DECIMAL    PIC 9(02).
008200*
008300 01  WS-RETAIL-EDIT-AREA.
008400     05  WS-RETAIL-DISPLAY       PIC 9(07)V9(02).
008500     05  WS-RETAIL-DISPLAY-R REDEFINES
008600         WS-RETAIL-DISPLAY.
008700         10  WS-RETAIL-WHOLE     PIC 9(07).
008800         10  WS-RETAIL-DECIMAL   PIC 9(02).
008900*
009000*****************************************************************
009100 LINKAGE                     SECTION.
009200*-----------------------------------------------------------------
009300 01  LK-ITEM-PARAMETERS.
009400     05  LK-WEIGHT                PIC 9(05)V9(02).
009500     05  LK-WHOLESALE-PRICE       PIC 9(07)V9(02).
009600     05  LK-QUANTITY              PIC 9(07).
009700     05  LK-STORAGE-COST          PIC 9(07)V9(02).
009800     05  LK-RETAIL-PRICE          PIC 9(07)V9(02).
009900     05  LK-VALID-SWITCH          PIC X(01).
010000         88  LK-ITEM-IS-VALID            VALUE "Y".
010100     05  LK-ERROR-MESSAGE         PIC X(60).
010200*
010300*****************************************************************
010400 PROCEDURE                   DIVISION USING LK-ITEM-PARAMETERS.
010500*-----------------------------------------------------------------
010600* MAIN PROCEDURE -- EDIT THEN DERIVE.
010700*-----------------------------------------------------------------
010800 100-DERIVE-ITEM-VALUES.
010900     PERFORM 200-EDIT-ITEM-FIELDS.
011000     IF WS-VALID-ITEM
011100         PERFORM 200-COMPUTE-DERIVED-AMOUNTS.
011200     MOVE WS-VALID-ITEM-SW TO LK-VALID-SWITCH.
011300     EXIT PROGRAM.
011400*
011500*-----------------------------------------------------------------
011600* WEIGHT MUST BE GREATER THAN ZERO, WHOLESALE PRICE AND QUANTITY
011700* MUST NOT BE NEGATIVE.  CHECKED IN THE SAME ORDER AS THE ORIGINAL
011800* DESKTOP SETTERS SO THE FIRST FAILURE REPORTED MATCHES THE
011900* ORIGINAL ALERT TEXT.
012000*-----------------------------------------------------------------
012100 200-EDIT-ITEM-FIELDS.
012200     MOVE "Y" TO WS-VALID-ITEM-SW.
012300     MOVE SPACES TO LK-ERROR-MESSAGE.
012400     IF LK-WEIGHT NOT GREATER THAN ZERO
012500         MOVE "N" TO WS-VALID-ITEM-SW
012600         MOVE "Weight cannot be less than or equal to 0"
012700             TO LK-ERROR-MESSAGE
012800     ELSE
012900         IF LK-WHOLESALE-PRICE < ZERO
013000             MOVE "N" TO WS-VALID-ITEM-SW
013100             MOVE "Wholesale price cannot be negative"
013200                 TO LK-ERROR-MESSAGE
013300         ELSE
013400             IF LK-QUANTITY < ZERO
013500                 MOVE "N" TO WS-VALID-ITEM-SW
013600                 MOVE "Quantity cannot be negative."
013700                     TO LK-ERROR-MESSAGE.
013800*
013900*-----------------------------------------------------------------
014000* STORAGE COST IS WEIGHT TIMES THE PER-POUND STORAGE RATE.
014100* RETAIL PRICE IS WHOLESALE PRICE MARKED UP BY THE MARKUP FACTOR
014200* PLUS THE STORAGE COST -- STORAGE COST MUST BE FIGURED FIRST.
014300*-----------------------------------------------------------------
014400 200-COMPUTE-DERIVED-AMOUNTS.
014500     COMPUTE LK-STORAGE-COST ROUNDED =
014600         LK-WEIGHT * WS-STORAGE-RATE.
014700     COMPUTE LK-RETAIL-PRICE ROUNDED =
014800         LK-WHOLESALE-PRICE * WS-MARKUP-FACTOR + LK-STORAGE-COST.
