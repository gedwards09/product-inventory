000100*****************************************************************
000200* PRODTOTL.CPY
000300* PRODUCT INVENTORY RUNNING-TOTALS CONTROL RECORD
000400* CARRIED FORWARD BETWEEN IMPORT-INVENTORY, TRANUPDT AND TOTLRPT
000500* ON WORK FILE TOTLWKN SO THE FOUR ACCUMULATORS ARE UPDATED
000600* INCREMENTALLY, STEP TO STEP, RATHER THAN RECOMPUTED AT
000700* REPORT TIME.
000800*****************************************************************
000900*
001000* MAINTENANCE HISTORY
001100*   08/09/02  LJP  CR1042 ORIGINAL PRODTOTL LAYOUT
001200*   05/19/03  RTC  CR1098 ADDED PC-LAST-BATCH-STEP AUDIT FIELD
001300*
001400    01  PRODTOTL-RECORD.
001500        05  PC-RUN-CONTROL.
001600            10  PC-RUN-DATE             PIC 9(08).
001700            10  PC-RUN-DATE-R REDEFINES
001800                PC-RUN-DATE.
001900                15  PC-RUN-CCYY         PIC 9(04).
002000                15  PC-RUN-MM           PIC 9(02).
002100                15  PC-RUN-DD           PIC 9(02).
002200            10  PC-LAST-BATCH-STEP      PIC X(08).
002210            10  PC-LAST-SEQUENCE-NO     PIC 9(07).
002300*
002400        05  PC-RUNNING-TOTALS.
002500            10  PC-TOTAL-PRODUCTS       PIC 9(07).
002600            10  PC-TOTAL-ITEMS-IN-STOCK PIC 9(09).
002700            10  PC-TOTAL-WHOLESALE-PRICE
002800                                        PIC 9(09)V9(02).
002900            10  PC-TOTAL-RETAIL-PRICE   PIC 9(09)V9(02).
003000*
003100        05  FILLER                      PIC X(25).
