000100*****************************************************************
000200* PRODTRAN.CPY
000300* PRODUCT INVENTORY TRANSACTION RECORD LAYOUT
000400* USED BY TRANUPDT.  ONE RECORD DESCRIBES ONE ADD, UPDATE OR
000500* DELETE ACTION AGAINST THE PRODUCT MASTER, APPLIED IN THE ORDER
000600* THE RECORDS APPEAR ON TRANIN.
000700*****************************************************************
000800*
000900* MAINTENANCE HISTORY
001000*   11/24/16  EMS  ORIGINAL TRANS-RECORD-IN LAYOUT (RECEIPT/SALE)
001100*   08/09/02  LJP  CR1042 REBUILT FOR ADD/UPDATE/DELETE-BY-NAME
001200*                  TRANSACTIONS AGAINST THE CSV PRODUCT MASTER
001300*
001400    01  PRODTRAN-RECORD.
001500        05  PT-TRAN-HEADER.
001600            10  PT-TRAN-ACTION-CODE     PIC X(01).
001700                88  PT-ACTION-ADD              VALUE "A".
001800                88  PT-ACTION-UPDATE           VALUE "U".
001900                88  PT-ACTION-DELETE           VALUE "D".
002000            10  PT-PRODUCT-NAME         PIC X(40).
002100*
002200        05  PT-TRAN-DATA.
002300            10  PT-WEIGHT               PIC 9(05)V9(02).
002400            10  PT-WHOLESALE-PRICE      PIC 9(07)V9(02).
002500            10  PT-QUANTITY             PIC 9(07).
002600*
002700        05  PT-TRAN-CONTROL.
002800            10  PT-TRAN-DATE            PIC 9(08).
002900            10  PT-TRAN-DATE-R REDEFINES
003000                PT-TRAN-DATE.
003100                15  PT-TRAN-CCYY        PIC 9(04).
003200                15  PT-TRAN-MM          PIC 9(02).
003300                15  PT-TRAN-DD          PIC 9(02).
003400            10  PT-TRAN-BATCH-ID        PIC X(08).
003500            10  FILLER                  PIC X(20).
