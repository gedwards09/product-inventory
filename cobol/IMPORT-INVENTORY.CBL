000100*****************************************************************
000200* THIS PROGRAM IS TO IMPORT THE PRODUCT INVENTORY CSV FILE INTO
000300*    THE PRODUCT MASTER WORK FILE, VALIDATING AND DERIVING EACH
000400*    PRODUCT AS IT IS READ AND REJECTING DUPLICATE PRODUCT NAMES.
000500*
000600* USED FILE
000700*    - CSV IMPORT FILE: PRODIN
000800*    - PRODUCT MASTER WORK FILE (OUTPUT): MASTWK1
000900*    - RUNNING TOTALS WORK FILE (OUTPUT): TOTLWK1
001000*    - IMPORT REJECT LOG: IMPERR1
001100*
001200*****************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 IMPORT-INVENTORY.
001600 AUTHOR.                     ARADHITA MOHANTY,
001700                             BYUNG SEON KIM,
001800                             ELENA SVESHNIKOVA,
001900                             KARADJORDJE DABIC,
002000                             NADIA CHUBAREV.
002100 INSTALLATION.               MERCHANDISE SYSTEMS -- BATCH.
002200 DATE-WRITTEN.               NOVEMBER 24, 1988.
002300 DATE-COMPILED.
002400 SECURITY.                   UNCLASSIFIED -- BATCH PRODUCTION.
002500*
002600* CHANGE LOG
002700*   11/24/88  BSK  ORIGINAL -- CONVERT-FILE (SEQUENTIAL TO ISAM)
002800*   11/24/88  BSK          FOR THE INVENTORY/SUPPLIER MASTER PAIR.
002900*   03/02/98  RTC  Y2K     LAST-MAINT-DATE FIELDS EXPANDED TO
003000*   03/02/98  RTC          CCYYMMDD ON ALL WORK FILES.
003100*   06/14/99  EMS  CR1071  ADDED READ/ADD/REJECT COUNTERS TO THE
003200*   06/14/99  EMS          END-OF-JOB DISPLAY.
003300*   08/09/02  LJP  CR1042  REWRITTEN AS IMPORT-INVENTORY -- READS
003400*   08/09/02  LJP          THE CSV PRODUCT FILE IN PLACE OF THE
003500*   08/09/02  LJP          OLD FIXED-FIELD INVENT4.TXT LAYOUT,
003600*   08/09/02  LJP          BUILDS THE MASTER IN A WORKING-STORAGE
003700*   08/09/02  LJP          TABLE (KEYED BY PRODUCT NAME) INSTEAD
003800*   08/09/02  LJP          OF WRITING STRAIGHT THROUGH TO ISAM,
003900*   08/09/02  LJP          CALLS ITEMCALC FOR EDIT/DERIVE, AND
004000*   08/09/02  LJP          REJECTS DUPLICATE PRODUCT NAMES TO
004100*   08/09/02  LJP          IMPERR1 INSTEAD OF ABENDING THE STEP.
004200*   05/19/03  RTC  CR1098  ADDED THE 2,000-ENTRY TABLE-FULL GUARD
004300*   05/19/03  RTC          AFTER THE PILOT RUN OVERFLOWED THE
004400*   05/19/03  RTC          ORIGINAL 500-ENTRY TABLE.
004500*   11/12/07  DKW  CR1231  NO LOGIC CHANGE -- RECOMPILED UNDER
004600*   11/12/07  DKW          NEW COMPILER RELEASE, VERIFIED OUTPUT.
004700*
004800*****************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            SHOP-MAINFRAME.
005300 OBJECT-COMPUTER.            SHOP-MAINFRAME.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
005700            OFF STATUS IS WS-TRACE-NOT-REQUESTED
005800     CLASS NUMERIC-DIGITS IS "0" THRU "9".
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  PRODIN
006300             ASSIGN TO "D:\PRODIN"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600     SELECT  MASTWK1
006700             ASSIGN TO "D:\MASTWK1"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000     SELECT  TOTLWK1
007100             ASSIGN TO "D:\TOTLWK1"
007200             ORGANIZATION IS LINE SEQUENTIAL.
007300*
007400     SELECT  IMPERR1
007500             ASSIGN TO "D:\IMPERR1"
007600             ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800*****************************************************************
007900 DATA                        DIVISION.
008000*-----------------------------------------------------------------
008100 FILE                        SECTION.
008200*
008300 FD  PRODIN
008400     RECORD CONTAINS 198 CHARACTERS
008500     DATA RECORD IS PRODIN-RECORD.
008600 01  PRODIN-RECORD                   PIC X(198).
008700*
008800 FD  MASTWK1
008900     RECORD CONTAINS 135 CHARACTERS
009000     DATA RECORD IS PRODMSTR-RECORD.
009100 COPY "C:\Copybooks\PRODMSTR.CPY".
009200*
009300 FD  TOTLWK1
009400     RECORD CONTAINS 86 CHARACTERS
009500     DATA RECORD IS PRODTOTL-RECORD.
009600 COPY "C:\Copybooks\PRODTOTL.CPY".
009700*
009800 FD  IMPERR1
009900     RECORD CONTAINS 182 CHARACTERS
010000     DATA RECORD IS IMPERR1-RECORD.
010100 01  IMPERR1-RECORD.
010200     05  IE-REASON                   PIC X(60).
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400     05  IE-INPUT-LINE               PIC X(120).
010500*
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE             SECTION.
010800*-----------------------------------------------------------------
010900 01  SWITCHES-AND-COUNTERS.
011000     05  PRODIN-EOF-SW               PIC X(01) VALUE "N".
011100         88  PRODIN-EOF                     VALUE "Y".
011200     05  WS-DUPLICATE-FOUND-SW       PIC X(01) VALUE "N".
011300         88  WS-DUPLICATE-FOUND             VALUE "Y".
011400     05  WS-TRACE-SW                 PIC X(01) VALUE "N".
011500         88  WS-TRACE-REQUESTED             VALUE "Y".
011600         88  WS-TRACE-NOT-REQUESTED         VALUE "N".
011700     05  WS-READ-COUNT                PIC 9(07) COMP VALUE ZERO.
011800     05  WS-ADDED-COUNT                PIC 9(07) COMP VALUE ZERO.
011900     05  WS-REJECTED-COUNT             PIC 9(07) COMP VALUE ZERO.
012000     05  WS-NEXT-SEQUENCE-NO           PIC 9(07) COMP VALUE ZERO.
012100*
012200 01  WS-MASTER-TABLE-CONTROL.
012300     05  WS-TABLE-COUNT                PIC 9(05) COMP VALUE ZERO.
012400     05  WS-MAX-TABLE-ENTRIES          PIC 9(05) COMP VALUE 2000.
012500*
012600 01  WS-MASTER-TABLE.
012700     05  WS-TAB-ENTRY OCCURS 2000 TIMES
012800             INDEXED BY WS-TAB-IDX.
012900         10  WS-TAB-NAME              PIC X(40).
013000         10  WS-TAB-SEQ               PIC 9(07).
013100         10  WS-TAB-WEIGHT            PIC 9(05)V9(02).
013200         10  WS-TAB-WHOLESALE-PRICE   PIC 9(07)V9(02).
013300         10  WS-TAB-QUANTITY          PIC 9(07).
013400         10  WS-TAB-STORAGE-COST      PIC 9(07)V9(02).
013500         10  WS-TAB-RETAIL-PRICE      PIC 9(07)V9(02).
013600*
013700 01  WS-RUNNING-TOTALS.
013800     05  WS-TOTAL-PRODUCTS            PIC 9(07) COMP VALUE ZERO.
013900     05  WS-TOTAL-ITEMS-IN-STOCK      PIC 9(09) COMP VALUE ZERO.
014000     05  WS-TOTAL-WHOLESALE-PRICE     PIC 9(09)V9(02) VALUE ZERO.
014100     05  WS-TOTAL-RETAIL-PRICE        PIC 9(09)V9(02) VALUE ZERO.
014200*
014300 01  WS-CSV-CONSTANTS.
014400     05  WS-QUOTE-CHAR                PIC X(01) VALUE '"'.
014500     05  WS-COMMA-CHAR                PIC X(01) VALUE ",".
014600*
014700 01  WS-CSV-SCAN-FIELDS.
014800     05  WS-INPUT-LINE                PIC X(198).
014900     05  WS-LINE-LENGTH               PIC 9(03) COMP.
015000     05  WS-SCAN-POS                  PIC 9(03) COMP.
015100     05  WS-NAME-LEN                  PIC 9(02) COMP.
015200     05  WS-TOKEN-LEN                 PIC 9(02) COMP.
015300     05  WS-QUOTE-DONE-SW             PIC X(01).
015400         88  WS-QUOTE-DONE                  VALUE "Y".
015500     05  WS-CSV-NAME                  PIC X(40).
015600     05  WS-CSV-WEIGHT-TOKEN          PIC X(12).
015700     05  WS-CSV-PRICE-TOKEN           PIC X(12).
015800     05  WS-CSV-QTY-TOKEN             PIC X(12).
015900     05  WS-SCAN-TOKEN                PIC X(12).
016000*
016100 01  WS-PARSED-AMOUNTS.
016200     05  WS-PARSED-WEIGHT             PIC 9(05)V9(02).
016300     05  WS-PARSED-WEIGHT-R REDEFINES
016400         WS-PARSED-WEIGHT.
016500         10  WS-PARSED-WEIGHT-WHOLE   PIC 9(05).
016600         10  WS-PARSED-WEIGHT-DECIMAL PIC 9(02).
016700     05  WS-PARSED-PRICE              PIC 9(07)V9(02).
016800     05  WS-PARSED-PRICE-R REDEFINES
016900         WS-PARSED-PRICE.
017000         10  WS-PARSED-PRICE-WHOLE    PIC 9(07).
017100         10  WS-PARSED-PRICE-DECIMAL  PIC 9(02).
017200     05  WS-PARSED-QUANTITY           PIC 9(07).
017300     05  WS-TOK-WHOLE                 PIC X(12).
017400     05  WS-TOK-DECIMAL               PIC X(12).
017500*
017600 01  WS-CURRENT-DATE-FIELDS.
017700     05  WS-CURRENT-DATE              PIC 9(08).
017800     05  WS-CURRENT-DATE-R REDEFINES
017900         WS-CURRENT-DATE.
018000         10  WS-CURRENT-CCYY          PIC 9(04).
018100         10  WS-CURRENT-MM            PIC 9(02).
018200         10  WS-CURRENT-DD            PIC 9(02).
018300*
018400 01  WS-ITEM-PARAMETERS.
018500     05  WS-IP-WEIGHT                 PIC 9(05)V9(02).
018600     05  WS-IP-WHOLESALE-PRICE        PIC 9(07)V9(02).
018700     05  WS-IP-QUANTITY               PIC 9(07).
018800     05  WS-IP-STORAGE-COST           PIC 9(07)V9(02).
018900     05  WS-IP-RETAIL-PRICE           PIC 9(07)V9(02).
019000     05  WS-IP-VALID-SWITCH           PIC X(01).
019100         88  WS-IP-ITEM-IS-VALID            VALUE "Y".
019200     05  WS-IP-ERROR-MESSAGE          PIC X(60).
019300*
019400*****************************************************************
019500 PROCEDURE                   DIVISION.
019600*-----------------------------------------------------------------
019700* MAIN PROCEDURE
019800*-----------------------------------------------------------------
019900 100-IMPORT-INVENTORY.
020000     PERFORM 200-INITIATE-IMPORT.
020100     PERFORM 200-PROCEED-IMPORT
020200         UNTIL PRODIN-EOF.
020300     PERFORM 200-TERMINATE-IMPORT.
020400     STOP RUN.
020500*
020600*-----------------------------------------------------------------
020700* OPEN FILES, CLEAR THE MASTER TABLE AND TOTALS, READ THE FIRST
020800* CSV RECORD.
020900*-----------------------------------------------------------------
021000 200-INITIATE-IMPORT.
021100     PERFORM 300-OPEN-IMPORT-FILES.
021200     PERFORM 300-INITIALIZE-WORKING-STORAGE.
021300     PERFORM 300-READ-PRODIN.
021400*
021500*-----------------------------------------------------------------
021600* EDIT, DERIVE AND TABLE ONE CSV RECORD, THEN READ THE NEXT.
021700*-----------------------------------------------------------------
021800 200-PROCEED-IMPORT.
021900     PERFORM 300-PROCESS-IMPORT-RECORD.
022000     PERFORM 300-READ-PRODIN.
022100*
022200*-----------------------------------------------------------------
022300* WRITE THE COMPLETED MASTER TABLE AND RUNNING TOTALS TO THEIR
022400* WORK FILES, CLOSE UP AND DISPLAY THE END-OF-JOB COUNTS.
022500*-----------------------------------------------------------------
022600 200-TERMINATE-IMPORT.
022700     PERFORM 300-WRITE-MASTER-WORK-FILE.
022800     PERFORM 300-WRITE-TOTALS-WORK-FILE.
022900     PERFORM 300-CLOSE-IMPORT-FILES.
023000     PERFORM 300-DISPLAY-IMPORT-EOJ.
023100*
023200*-----------------------------------------------------------------
023300 300-OPEN-IMPORT-FILES.
023400     OPEN    INPUT   PRODIN
023500             OUTPUT  MASTWK1
023600             OUTPUT  TOTLWK1
023700             OUTPUT  IMPERR1.
023800*
023900*-----------------------------------------------------------------
024000 300-INITIALIZE-WORKING-STORAGE.
024100     INITIALIZE SWITCHES-AND-COUNTERS
024200                WS-MASTER-TABLE-CONTROL
024300                WS-RUNNING-TOTALS.
024400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024500*
024600*-----------------------------------------------------------------
024700 300-READ-PRODIN.
024800     READ PRODIN INTO WS-INPUT-LINE
024900             AT END      MOVE "Y" TO PRODIN-EOF-SW
025000             NOT AT END  ADD 1 TO WS-READ-COUNT.
025100*
025200*-----------------------------------------------------------------
025300* PARSE THE CSV LINE, CALL ITEMCALC TO EDIT/DERIVE IT, AND EITHER
025400* TABLE THE PRODUCT OR REJECT IT -- A REJECTED RECORD DOES NOT
025500* STOP THE RUN.
025600*-----------------------------------------------------------------
025700 300-PROCESS-IMPORT-RECORD.
025800     PERFORM 400-PARSE-CSV-LINE.
025900     PERFORM 400-CALL-ITEM-DERIVATION.
026000     IF WS-IP-ITEM-IS-VALID
026100         PERFORM 400-CHECK-DUPLICATE-NAME
026200         IF WS-DUPLICATE-FOUND
026300             MOVE "Duplicate product name" TO IE-REASON
026400             PERFORM 400-WRITE-REJECT-RECORD
026500         ELSE
026600             IF WS-TABLE-COUNT >= WS-MAX-TABLE-ENTRIES
026700                 MOVE "Master table full - product rejected"
026800                     TO IE-REASON
026900                 PERFORM 400-WRITE-REJECT-RECORD
027000             ELSE
027100                 PERFORM 400-ADD-TABLE-ENTRY
027200     ELSE
027300         MOVE WS-IP-ERROR-MESSAGE TO IE-REASON
027400         PERFORM 400-WRITE-REJECT-RECORD.
027500*
027600*-----------------------------------------------------------------
027700* WRITE EACH TABLE ENTRY OUT IN TABLE (INSERTION) ORDER -- THIS
027800* IS WHAT MAKES MASTWK1 THE SEQUENTIAL STAND-IN FOR THE IN-MEMORY
027900* PRODUCT MASTER.
028000*-----------------------------------------------------------------
028100 300-WRITE-MASTER-WORK-FILE.
028200     SET WS-TAB-IDX TO 1.
028300     PERFORM 400-WRITE-ONE-MASTER-RECORD
028400         VARYING WS-TAB-IDX FROM 1 BY 1
028500             UNTIL WS-TAB-IDX > WS-TABLE-COUNT.
028600*
028700*-----------------------------------------------------------------
028800 300-WRITE-TOTALS-WORK-FILE.
028900     MOVE WS-CURRENT-DATE        TO PC-RUN-DATE.
029000     MOVE "IMPORT01"             TO PC-LAST-BATCH-STEP.
029100     MOVE WS-NEXT-SEQUENCE-NO    TO PC-LAST-SEQUENCE-NO.
029200     MOVE WS-TOTAL-PRODUCTS       TO PC-TOTAL-PRODUCTS.
029300     MOVE WS-TOTAL-ITEMS-IN-STOCK TO PC-TOTAL-ITEMS-IN-STOCK.
029400     MOVE WS-TOTAL-WHOLESALE-PRICE
029500                                  TO PC-TOTAL-WHOLESALE-PRICE.
029600     MOVE WS-TOTAL-RETAIL-PRICE   TO PC-TOTAL-RETAIL-PRICE.
029700     WRITE PRODTOTL-RECORD.
029800*
029900*-----------------------------------------------------------------
030000 300-CLOSE-IMPORT-FILES.
030100     CLOSE   PRODIN
030200             MASTWK1
030300             TOTLWK1
030400             IMPERR1.
030500*
030600*-----------------------------------------------------------------
030700 300-DISPLAY-IMPORT-EOJ.
030800     DISPLAY "IMPORT-INVENTORY COMPLETE -- READ "
030900         WS-READ-COUNT " ADDED " WS-ADDED-COUNT
031000         " REJECTED " WS-REJECTED-COUNT.
031100     IF WS-TRACE-REQUESTED
031200         DISPLAY "TRACE -- FINAL TABLE COUNT " WS-TABLE-COUNT.
031300*
031400*-----------------------------------------------------------------
031500* SPLIT ONE CSV LINE INTO NAME (QUOTE-AWARE), WEIGHT, WHOLESALE
031600* PRICE AND QUANTITY TOKENS, THEN CONVERT THE NUMERIC TOKENS.
031700*-----------------------------------------------------------------
031800 400-PARSE-CSV-LINE.
031900     PERFORM 400-FIND-LINE-LENGTH.
032000     MOVE 1 TO WS-SCAN-POS.
032100     MOVE SPACES TO WS-CSV-NAME.
032200     IF WS-INPUT-LINE(WS-SCAN-POS:1) = WS-QUOTE-CHAR
032300         ADD 1 TO WS-SCAN-POS
032400         PERFORM 400-SCAN-QUOTED-NAME
032500     ELSE
032600         PERFORM 400-SCAN-PLAIN-NAME.
032700     IF WS-SCAN-POS <= WS-LINE-LENGTH
032800         ADD 1 TO WS-SCAN-POS.
032900     PERFORM 400-SCAN-TO-COMMA.
033000     MOVE WS-SCAN-TOKEN TO WS-CSV-WEIGHT-TOKEN.
033100     PERFORM 400-SCAN-TO-COMMA.
033200     MOVE WS-SCAN-TOKEN TO WS-CSV-PRICE-TOKEN.
033300     PERFORM 400-SCAN-TO-COMMA.
033400     MOVE WS-SCAN-TOKEN TO WS-CSV-QTY-TOKEN.
033500     PERFORM 400-CONVERT-NUMERIC-TOKENS.
033600*
033700*-----------------------------------------------------------------
033800 400-FIND-LINE-LENGTH.
033900     MOVE 198 TO WS-LINE-LENGTH.
034000     PERFORM 400-TRIM-TRAILING-BLANK
034100         UNTIL WS-LINE-LENGTH = 0
034200            OR WS-INPUT-LINE(WS-LINE-LENGTH:1) NOT = SPACE.
034300*
034400*-----------------------------------------------------------------
034500 400-TRIM-TRAILING-BLANK.
034600     SUBTRACT 1 FROM WS-LINE-LENGTH.
034700*
034800*-----------------------------------------------------------------
034900 400-SCAN-PLAIN-NAME.
035000     MOVE 0 TO WS-NAME-LEN.
035100     PERFORM 400-COPY-PLAIN-NAME-CHAR
035200         UNTIL WS-SCAN-POS > WS-LINE-LENGTH
035300            OR WS-INPUT-LINE(WS-SCAN-POS:1) = WS-COMMA-CHAR.
035400*
035500*-----------------------------------------------------------------
035600 400-COPY-PLAIN-NAME-CHAR.
035700     ADD 1 TO WS-NAME-LEN.
035800     MOVE WS-INPUT-LINE(WS-SCAN-POS:1)
035900         TO WS-CSV-NAME(WS-NAME-LEN:1).
036000     ADD 1 TO WS-SCAN-POS.
036100*
036200*-----------------------------------------------------------------
036300* THE NAME IS QUOTED -- A DOUBLED QUOTE ("") INSIDE IT IS AN
036400* ESCAPED LITERAL QUOTE CHARACTER, A SINGLE QUOTE CLOSES THE
036500* FIELD.  WS-SCAN-POS IS ALREADY PAST THE OPENING QUOTE.
036600*-----------------------------------------------------------------
036700 400-SCAN-QUOTED-NAME.
036800     MOVE 0 TO WS-NAME-LEN.
036900     MOVE "N" TO WS-QUOTE-DONE-SW.
037000     PERFORM 400-COPY-QUOTED-NAME-CHAR
037100         UNTIL WS-QUOTE-DONE
037200            OR WS-SCAN-POS > WS-LINE-LENGTH.
037300*
037400*-----------------------------------------------------------------
037500 400-COPY-QUOTED-NAME-CHAR.
037600     IF WS-INPUT-LINE(WS-SCAN-POS:1) = WS-QUOTE-CHAR
037700         IF WS-SCAN-POS < WS-LINE-LENGTH
037800             AND WS-INPUT-LINE(WS-SCAN-POS + 1:1) = WS-QUOTE-CHAR
037900             ADD 1 TO WS-NAME-LEN
038000             MOVE WS-QUOTE-CHAR TO WS-CSV-NAME(WS-NAME-LEN:1)
038100             ADD 2 TO WS-SCAN-POS
038200         ELSE
038300             MOVE "Y" TO WS-QUOTE-DONE-SW
038400             ADD 1 TO WS-SCAN-POS
038500     ELSE
038600         ADD 1 TO WS-NAME-LEN
038700         MOVE WS-INPUT-LINE(WS-SCAN-POS:1)
038800             TO WS-CSV-NAME(WS-NAME-LEN:1)
038900         ADD 1 TO WS-SCAN-POS.
039000*
039100*-----------------------------------------------------------------
039200* COPY CHARACTERS INTO WS-SCAN-TOKEN UP TO THE NEXT COMMA (OR
039300* END OF LINE FOR THE LAST FIELD) AND STEP PAST THE COMMA.
039400*-----------------------------------------------------------------
039500 400-SCAN-TO-COMMA.
039600     MOVE SPACES TO WS-SCAN-TOKEN.
039700     MOVE 0 TO WS-TOKEN-LEN.
039800     PERFORM 400-COPY-TOKEN-CHAR
039900         UNTIL WS-SCAN-POS > WS-LINE-LENGTH
040000            OR WS-INPUT-LINE(WS-SCAN-POS:1) = WS-COMMA-CHAR.
040100     IF WS-SCAN-POS <= WS-LINE-LENGTH
040200         ADD 1 TO WS-SCAN-POS.
040300*
040400*-----------------------------------------------------------------
040500 400-COPY-TOKEN-CHAR.
040600     ADD 1 TO WS-TOKEN-LEN.
040700     MOVE WS-INPUT-LINE(WS-SCAN-POS:1)
040800         TO WS-SCAN-TOKEN(WS-TOKEN-LEN:1).
040900     ADD 1 TO WS-SCAN-POS.
041000*
041100*-----------------------------------------------------------------
041200* WEIGHT AND WHOLESALE PRICE CARRY TWO DECIMAL DIGITS AFTER A
041300* DECIMAL POINT (E.G. "12.50"); QUANTITY IS A PLAIN INTEGER.
041400*-----------------------------------------------------------------
041500 400-CONVERT-NUMERIC-TOKENS.
041600     MOVE SPACES TO WS-TOK-WHOLE WS-TOK-DECIMAL.
041700     UNSTRING WS-CSV-WEIGHT-TOKEN DELIMITED BY "."
041800         INTO WS-TOK-WHOLE WS-TOK-DECIMAL.
041900     MOVE WS-TOK-WHOLE   TO WS-PARSED-WEIGHT-WHOLE.
042000     MOVE WS-TOK-DECIMAL TO WS-PARSED-WEIGHT-DECIMAL.
042100     MOVE SPACES TO WS-TOK-WHOLE WS-TOK-DECIMAL.
042200     UNSTRING WS-CSV-PRICE-TOKEN DELIMITED BY "."
042300         INTO WS-TOK-WHOLE WS-TOK-DECIMAL.
042400     MOVE WS-TOK-WHOLE   TO WS-PARSED-PRICE-WHOLE.
042500     MOVE WS-TOK-DECIMAL TO WS-PARSED-PRICE-DECIMAL.
042600     MOVE WS-CSV-QTY-TOKEN TO WS-PARSED-QUANTITY.
042700*
042800*-----------------------------------------------------------------
042900 400-CALL-ITEM-DERIVATION.
043000     MOVE WS-PARSED-WEIGHT    TO WS-IP-WEIGHT.
043100     MOVE WS-PARSED-PRICE     TO WS-IP-WHOLESALE-PRICE.
043200     MOVE WS-PARSED-QUANTITY  TO WS-IP-QUANTITY.
043300     CALL "ITEMCALC" USING WS-ITEM-PARAMETERS.
043400*
043500*-----------------------------------------------------------------
043600* SCAN THE TABLE BUILT SO FAR FOR A MATCHING PRODUCT NAME.
043700*-----------------------------------------------------------------
043800 400-CHECK-DUPLICATE-NAME.
043900     MOVE "N" TO WS-DUPLICATE-FOUND-SW.
044000     PERFORM 400-COMPARE-ONE-TABLE-NAME
044100         VARYING WS-TAB-IDX FROM 1 BY 1
044200             UNTIL WS-TAB-IDX > WS-TABLE-COUNT
044300                OR WS-DUPLICATE-FOUND.
044400*
044500*-----------------------------------------------------------------
044600 400-COMPARE-ONE-TABLE-NAME.
044700     IF WS-TAB-NAME(WS-TAB-IDX) = WS-CSV-NAME
044800         MOVE "Y" TO WS-DUPLICATE-FOUND-SW.
044900*
045000*-----------------------------------------------------------------
045100 400-ADD-TABLE-ENTRY.
045200     ADD 1 TO WS-TABLE-COUNT.
045300     ADD 1 TO WS-NEXT-SEQUENCE-NO.
045400     SET WS-TAB-IDX TO WS-TABLE-COUNT.
045500     MOVE WS-CSV-NAME         TO WS-TAB-NAME(WS-TAB-IDX).
045600     MOVE WS-NEXT-SEQUENCE-NO TO WS-TAB-SEQ(WS-TAB-IDX).
045700     MOVE WS-IP-WEIGHT        TO WS-TAB-WEIGHT(WS-TAB-IDX).
045800     MOVE WS-IP-WHOLESALE-PRICE
045900         TO WS-TAB-WHOLESALE-PRICE(WS-TAB-IDX).
046000     MOVE WS-IP-QUANTITY      TO WS-TAB-QUANTITY(WS-TAB-IDX).
046100     MOVE WS-IP-STORAGE-COST
046200         TO WS-TAB-STORAGE-COST(WS-TAB-IDX).
046300     MOVE WS-IP-RETAIL-PRICE
046400         TO WS-TAB-RETAIL-PRICE(WS-TAB-IDX).
046500     ADD 1 TO WS-ADDED-COUNT.
046600     PERFORM 400-APPLY-TOTALS-ADD.
046700*
046800*-----------------------------------------------------------------
046900* AN ADD CONTRIBUTES +QUANTITY, +QUANTITY*WHOLESALE AND
047000* +QUANTITY*RETAIL TO THE FOUR RUNNING TOTALS.
047100*-----------------------------------------------------------------
047200 400-APPLY-TOTALS-ADD.
047300     ADD 1 TO WS-TOTAL-PRODUCTS.
047400     ADD WS-IP-QUANTITY TO WS-TOTAL-ITEMS-IN-STOCK.
047500     COMPUTE WS-TOTAL-WHOLESALE-PRICE ROUNDED =
047600         WS-TOTAL-WHOLESALE-PRICE +
047700             (WS-IP-QUANTITY * WS-IP-WHOLESALE-PRICE).
047800     COMPUTE WS-TOTAL-RETAIL-PRICE ROUNDED =
047900         WS-TOTAL-RETAIL-PRICE +
048000             (WS-IP-QUANTITY * WS-IP-RETAIL-PRICE).
048100*
048200*-----------------------------------------------------------------
048300 400-WRITE-REJECT-RECORD.
048400     MOVE WS-INPUT-LINE(1:120) TO IE-INPUT-LINE.
048500     WRITE IMPERR1-RECORD.
048600     ADD 1 TO WS-REJECTED-COUNT.
048700*
048800*-----------------------------------------------------------------
048900 400-WRITE-ONE-MASTER-RECORD.
049000     MOVE WS-TAB-NAME(WS-TAB-IDX)      TO PM-PRODUCT-NAME.
049100     MOVE WS-TAB-SEQ(WS-TAB-IDX)       TO PM-SEQUENCE-NO.
049200     MOVE WS-TAB-WEIGHT(WS-TAB-IDX)    TO PM-WEIGHT.
049300     MOVE WS-TAB-WHOLESALE-PRICE(WS-TAB-IDX)
049400         TO PM-WHOLESALE-PRICE.
049500     MOVE WS-TAB-QUANTITY(WS-TAB-IDX)  TO PM-QUANTITY-ON-HAND.
049600     MOVE WS-TAB-STORAGE-COST(WS-TAB-IDX)
049700         TO PM-STORAGE-COST.
049800     MOVE WS-TAB-RETAIL-PRICE(WS-TAB-IDX)
049900         TO PM-RETAIL-PRICE.
050000     MOVE "A"                               TO PM-RECORD-STATUS.
050100     MOVE WS-CURRENT-DATE                   TO PM-LAST-MAINT-DATE.
050200     MOVE "IMPORT01"                        TO PM-ADDED-BY-BATCH.
050300     WRITE PRODMSTR-RECORD.
