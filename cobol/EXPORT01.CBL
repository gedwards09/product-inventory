000100*****************************************************************
000200* THIS PROGRAM IS TO WRITE THE PRODUCT MASTER WORK FILE BACK OUT
000300*    AS A COMMA-DELIMITED TEXT FILE, ONE LINE PER PRODUCT, IN THE
000400*    SAME ORDER THE MASTER CARRIES THEM (INSERTION ORDER).  ONLY
000500*    NAME/WEIGHT/WHOLESALE-PRICE/QUANTITY ARE WRITTEN -- STORAGE
000600*    COST AND RETAIL PRICE ARE DERIVED FIELDS AND STAY OFF THE
000700*    EXPORT FILE, THE SAME AS THE ORIGINAL DESKTOP EXPORT.
000800*
000900* USED FILE
001000*    - PRODUCT MASTER WORK FILE (INPUT): MASTWK2
001100*    - PRODUCT EXPORT FILE (OUTPUT): PRODOUT
001200*
001300*****************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 EXPORT01.
001700 AUTHOR.                     ARADHITA MOHANTY,
001800                             BYUNG SEON KIM,
001900                             ELENA SVESHNIKOVA,
002000                             KARADJORDJE DABIC,
002100                             NADIA CHUBAREV.
002200 INSTALLATION.               MERCHANDISE SYSTEMS -- BATCH.
002300 DATE-WRITTEN.               NOVEMBER 24, 1988.
002400 DATE-COMPILED.
002500 SECURITY.                   UNCLASSIFIED -- BATCH PRODUCTION.
002600*
002700* CHANGE LOG
002800*   11/24/88  BSK  ORIGINAL -- INVENTORY-REPORT WROTE INVREPRT.TXT
002900*   11/24/88  BSK          AND REORDER.TXT DIRECTLY FROM INVENT6.
003000*   03/02/98  RTC  Y2K     (CARRIED FORWARD FOR REFERENCE ONLY --
003100*   03/02/98  RTC          NO DATE FIELDS ON THE EXPORT LINE.)
003200*   06/14/99  EMS  CR1071  ADDED READ/WRITE COUNTERS TO EOJ MSG.
003300*   08/09/02  LJP  CR1042  SPLIT OFF AS EXPORT01 -- OLD PRINTED
003400*   08/09/02  LJP          INVENTORY REPORT IS GONE, REPLACED BY A
003500*   08/09/02  LJP          COMMA-DELIMITED RE-EXPORT OF THE
003600*   08/09/02  LJP          PRODUCT MASTER, MATCHING THE CSV IMPORT
003700*   08/09/02  LJP          FORMAT.  NAME FIELD IS QUOTE-ESCAPED
003800*   08/09/02  LJP          WHEN IT CONTAINS A COMMA OR QUOTE.
003900*   05/19/03  RTC  CR1098  DROPPED THE REORDER/SUPPLIER LOGIC --
004000*   05/19/03  RTC          NO SUPPLIER FILE IN THE CSV LINE.
004100*   11/12/07  DKW  CR1231  NO LOGIC CHANGE -- RECOMPILED UNDER
004200*   11/12/07  DKW          NEW COMPILER RELEASE, VERIFIED OUTPUT.
004300*
004400*****************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            SHOP-MAINFRAME.
004900 OBJECT-COMPUTER.            SHOP-MAINFRAME.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
005300            OFF STATUS IS WS-TRACE-NOT-REQUESTED
005400     CLASS NUMERIC-DIGITS IS "0" THRU "9".
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  MASTWK2
005900             ASSIGN TO "D:\MASTWK2"
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200     SELECT  PRODOUT
006300             ASSIGN TO "D:\PRODOUT"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600*****************************************************************
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 FILE                        SECTION.
007000*
007100 FD  MASTWK2
007200     RECORD CONTAINS 135 CHARACTERS
007300     DATA RECORD IS PRODMSTR-RECORD.
007400 COPY "C:\Copybooks\PRODMSTR.CPY".
007500*
007600 FD  PRODOUT
007700     RECORD CONTAINS 198 CHARACTERS
007800     DATA RECORD IS PRODOUT-RECORD.
007900 01  PRODOUT-RECORD.
007910     05  PO-CSV-LINE                  PIC X(170).
007920     05  FILLER                       PIC X(28).
008000*
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE             SECTION.
008300*-----------------------------------------------------------------
008400 01  SWITCHES-AND-COUNTERS.
008500     05  MASTWK2-EOF-SW               PIC X(01) VALUE "N".
008600         88  MASTWK2-EOF                    VALUE "Y".
008700     05  WS-NEEDS-QUOTE-SW            PIC X(01) VALUE "N".
008800         88  WS-NEEDS-QUOTE                 VALUE "Y".
008900     05  WS-TRACE-SW                  PIC X(01) VALUE "N".
009000         88  WS-TRACE-REQUESTED             VALUE "Y".
009100         88  WS-TRACE-NOT-REQUESTED         VALUE "N".
009200     05  WS-READ-COUNT                 PIC 9(07) COMP VALUE ZERO.
009300     05  WS-WRITTEN-COUNT              PIC 9(07) COMP VALUE ZERO.
009400*
009500 01  WS-CSV-CONSTANTS.
009600     05  WS-QUOTE-CHAR                PIC X(01) VALUE '"'.
009700     05  WS-COMMA-CHAR                PIC X(01) VALUE ",".
009800*
009900 01  WS-NAME-SCAN-FIELDS.
010000     05  WS-SCAN-NAME                 PIC X(40).
010100     05  WS-SCAN-NAME-LEN             PIC 9(02) COMP.
010200     05  WS-SCAN-POS                  PIC 9(02) COMP.
010300*
010400* THE THREE EDIT-BREAKDOWN AREAS BELOW ARE THE SAME HOUSE PATTERN
010500* ITEMCALC USES -- HELD OVER FROM SCREEN-FIELD VALIDATION ROUTINES
010600* THIS SHOP USES ELSEWHERE FOR TRACE/DUMP DISPLAY OF AN AMOUNT'S
010700* WHOLE-DOLLAR AND CENTS PORTIONS.
010800*
010900 01  WS-WEIGHT-EDIT-AREA.
011000     05  WS-WEIGHT-DISPLAY            PIC 9(05)V9(02).
011100     05  WS-WEIGHT-DISPLAY-R REDEFINES
011200         WS-WEIGHT-DISPLAY.
011300         10  WS-WEIGHT-WHOLE          PIC 9(05).
011400         10  WS-WEIGHT-DECIMAL        PIC 9(02).
011500*
011600 01  WS-PRICE-EDIT-AREA.
011700     05  WS-PRICE-DISPLAY             PIC 9(07)V9(02).
011800     05  WS-PRICE-DISPLAY-R REDEFINES
011900         WS-PRICE-DISPLAY.
012000         10  WS-PRICE-WHOLE           PIC 9(07).
012100         10  WS-PRICE-DECIMAL         PIC 9(02).
012200*
012300 01  WS-EDIT-FIELDS.
012400     05  WS-EDIT-WEIGHT               PIC ZZZZ9.99.
012500     05  WS-EDIT-PRICE                PIC ZZZZZZ9.99.
012600     05  WS-EDIT-QTY                  PIC ZZZZZZ9.
012700*
012800 01  WS-TRIM-WORK.
012900     05  WS-TRIM-SCRATCH              PIC X(10).
013000     05  WS-TRIM-FIELD-LEN            PIC 9(02) COMP.
013100     05  WS-TRIM-START-POS            PIC 9(02) COMP.
013200     05  WS-TRIM-RESULT-LEN           PIC 9(02) COMP.
013300*
013400 01  WS-CSV-OUTPUT-FIELDS.
013500     05  WS-CSV-NAME-OUT              PIC X(82).
013600     05  WS-CSV-NAME-LEN              PIC 9(02) COMP.
013700     05  WS-CSV-WEIGHT-OUT            PIC X(08).
013800     05  WS-CSV-WEIGHT-LEN            PIC 9(02) COMP.
013900     05  WS-CSV-PRICE-OUT             PIC X(10).
014000     05  WS-CSV-PRICE-LEN             PIC 9(02) COMP.
014100     05  WS-CSV-QTY-OUT               PIC X(07).
014200     05  WS-CSV-QTY-LEN               PIC 9(02) COMP.
014300     05  WS-OUTPUT-LINE               PIC X(170).
014400*
014500 01  WS-CURRENT-DATE-FIELDS.
014600     05  WS-CURRENT-DATE              PIC 9(08).
014700     05  WS-CURRENT-DATE-R REDEFINES
014800         WS-CURRENT-DATE.
014900         10  WS-CURRENT-CCYY          PIC 9(04).
015000         10  WS-CURRENT-MM            PIC 9(02).
015100         10  WS-CURRENT-DD            PIC 9(02).
015200*
015300*****************************************************************
015400 PROCEDURE                   DIVISION.
015500*-----------------------------------------------------------------
015600* MAIN PROCEDURE
015700*-----------------------------------------------------------------
015800 100-EXPORT01.
015900     PERFORM 200-INITIATE-EXPORT.
016000     PERFORM 200-PROCEED-EXPORT
016100         UNTIL MASTWK2-EOF.
016200     PERFORM 200-TERMINATE-EXPORT.
016300     STOP RUN.
016400*
016500*-----------------------------------------------------------------
016600 200-INITIATE-EXPORT.
016700     PERFORM 300-OPEN-EXPORT-FILES.
016800     PERFORM 300-INITIALIZE-WORKING-STORAGE.
016900     PERFORM 300-READ-MASTWK2.
017000*
017100*-----------------------------------------------------------------
017200 200-PROCEED-EXPORT.
017300     PERFORM 300-WRITE-EXPORT-RECORD.
017400     PERFORM 300-READ-MASTWK2.
017500*
017600*-----------------------------------------------------------------
017700 200-TERMINATE-EXPORT.
017800     PERFORM 300-CLOSE-EXPORT-FILES.
017900     PERFORM 300-DISPLAY-EXPORT-EOJ.
018000*
018100*-----------------------------------------------------------------
018200 300-OPEN-EXPORT-FILES.
018300     OPEN    INPUT   MASTWK2
018400             OUTPUT  PRODOUT.
018500*
018600*-----------------------------------------------------------------
018700 300-INITIALIZE-WORKING-STORAGE.
018800     INITIALIZE SWITCHES-AND-COUNTERS.
018900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019000*
019100*-----------------------------------------------------------------
019200 300-READ-MASTWK2.
019300     READ MASTWK2
019400             AT END      MOVE "Y" TO MASTWK2-EOF-SW
019500             NOT AT END  ADD 1 TO WS-READ-COUNT.
019600*
019700*-----------------------------------------------------------------
019800* FORMAT ONE MASTER RECORD AS A CSV LINE AND WRITE IT -- NO
019900* STORAGE-COST OR RETAIL-PRICE ON THE EXPORT LINE.
020000*-----------------------------------------------------------------
020100 300-WRITE-EXPORT-RECORD.
020200     PERFORM 400-FORMAT-NAME-FIELD.
020300     PERFORM 400-FORMAT-WEIGHT-FIELD.
020400     PERFORM 400-FORMAT-PRICE-FIELD.
020500     PERFORM 400-FORMAT-QTY-FIELD.
020600     PERFORM 400-BUILD-OUTPUT-LINE.
020700     MOVE SPACES TO PRODOUT-RECORD.
020750     MOVE WS-OUTPUT-LINE TO PO-CSV-LINE.
020800     WRITE PRODOUT-RECORD.
020900     ADD 1 TO WS-WRITTEN-COUNT.
021000*
021100*-----------------------------------------------------------------
021200 300-CLOSE-EXPORT-FILES.
021300     CLOSE   MASTWK2
021400             PRODOUT.
021500*
021600*-----------------------------------------------------------------
021700 300-DISPLAY-EXPORT-EOJ.
021800     DISPLAY "EXPORT01 COMPLETE -- READ " WS-READ-COUNT
021900         " WROTE " WS-WRITTEN-COUNT.
022000     IF WS-TRACE-REQUESTED
022100         DISPLAY "TRACE -- RUN DATE " WS-CURRENT-DATE.
022200*
022300*-----------------------------------------------------------------
022400* TRIM THE TRAILING BLANKS OFF THE MASTER'S NAME FIELD AND DECIDE
022500* WHETHER IT NEEDS COMMA/QUOTE ESCAPING BEFORE WRITING IT OUT.
022600*-----------------------------------------------------------------
022700 400-FORMAT-NAME-FIELD.
022800     MOVE PM-PRODUCT-NAME TO WS-SCAN-NAME.
022900     PERFORM 400-FIND-NAME-LENGTH.
023000     PERFORM 400-CHECK-NAME-NEEDS-QUOTE.
023100     IF WS-NEEDS-QUOTE
023200         PERFORM 400-BUILD-QUOTED-NAME
023300     ELSE
023400         PERFORM 400-BUILD-PLAIN-NAME.
023500*
023600*-----------------------------------------------------------------
023700 400-FIND-NAME-LENGTH.
023800     MOVE 40 TO WS-SCAN-NAME-LEN.
023900     PERFORM 400-TRIM-NAME-TRAILING-BLANK
024000         UNTIL WS-SCAN-NAME-LEN = 0
024100            OR WS-SCAN-NAME(WS-SCAN-NAME-LEN:1) NOT = SPACE.
024200*
024300*-----------------------------------------------------------------
024400 400-TRIM-NAME-TRAILING-BLANK.
024500     SUBTRACT 1 FROM WS-SCAN-NAME-LEN.
024600*
024700*-----------------------------------------------------------------
024800 400-CHECK-NAME-NEEDS-QUOTE.
024900     MOVE "N" TO WS-NEEDS-QUOTE-SW.
025000     PERFORM 400-CHECK-ONE-NAME-CHAR
025100         VARYING WS-SCAN-POS FROM 1 BY 1
025200             UNTIL WS-SCAN-POS > WS-SCAN-NAME-LEN
025300                OR WS-NEEDS-QUOTE.
025400*
025500*-----------------------------------------------------------------
025600 400-CHECK-ONE-NAME-CHAR.
025700     IF WS-SCAN-NAME(WS-SCAN-POS:1) = WS-COMMA-CHAR
025800        OR WS-SCAN-NAME(WS-SCAN-POS:1) = WS-QUOTE-CHAR
025900         MOVE "Y" TO WS-NEEDS-QUOTE-SW.
026000*
026100*-----------------------------------------------------------------
026200 400-BUILD-PLAIN-NAME.
026300     MOVE SPACES TO WS-CSV-NAME-OUT.
026400     MOVE WS-SCAN-NAME(1:WS-SCAN-NAME-LEN) TO WS-CSV-NAME-OUT.
026500     MOVE WS-SCAN-NAME-LEN TO WS-CSV-NAME-LEN.
026600*
026700*-----------------------------------------------------------------
026800* WRAP THE NAME IN QUOTES, DOUBLING ANY EMBEDDED QUOTE, SO A
026900* COMMA OR QUOTE INSIDE THE NAME DOES NOT BREAK A FIELD BOUNDARY
027000* WHEN THE LINE IS READ BACK BY IMPORT-INVENTORY.
027100*-----------------------------------------------------------------
027200 400-BUILD-QUOTED-NAME.
027300     MOVE SPACES TO WS-CSV-NAME-OUT.
027400     MOVE 1 TO WS-CSV-NAME-LEN.
027500     MOVE WS-QUOTE-CHAR TO WS-CSV-NAME-OUT(1:1).
027600     MOVE 1 TO WS-SCAN-POS.
027700     PERFORM 400-COPY-QUOTED-OUT-CHAR
027800         UNTIL WS-SCAN-POS > WS-SCAN-NAME-LEN.
027900     ADD 1 TO WS-CSV-NAME-LEN.
028000     MOVE WS-QUOTE-CHAR TO WS-CSV-NAME-OUT(WS-CSV-NAME-LEN:1).
028100*
028200*-----------------------------------------------------------------
028300 400-COPY-QUOTED-OUT-CHAR.
028400     IF WS-SCAN-NAME(WS-SCAN-POS:1) = WS-QUOTE-CHAR
028500         ADD 1 TO WS-CSV-NAME-LEN
028600         MOVE WS-QUOTE-CHAR
028700             TO WS-CSV-NAME-OUT(WS-CSV-NAME-LEN:1)
028800         ADD 1 TO WS-CSV-NAME-LEN
028900         MOVE WS-QUOTE-CHAR
029000             TO WS-CSV-NAME-OUT(WS-CSV-NAME-LEN:1)
029100     ELSE
029200         ADD 1 TO WS-CSV-NAME-LEN
029300         MOVE WS-SCAN-NAME(WS-SCAN-POS:1)
029400             TO WS-CSV-NAME-OUT(WS-CSV-NAME-LEN:1).
029500     ADD 1 TO WS-SCAN-POS.
029600*
029700*-----------------------------------------------------------------
029800* THE NEXT THREE PARAGRAPHS EDIT ONE AMOUNT INTO A ZERO-SUPPRESSED
029900* DISPLAY FORM AND LEFT-TRIM THE RESULT SO THE CSV FIELD CARRIES
030000* NO LEADING BLANKS -- THE SAME SHAPE AS THE FIGURES THE IMPORT
030100* STEP ORIGINALLY READ IN.
030200*-----------------------------------------------------------------
030300 400-FORMAT-WEIGHT-FIELD.
030400     MOVE PM-WEIGHT TO WS-EDIT-WEIGHT.
030500     MOVE SPACES TO WS-TRIM-SCRATCH.
030600     MOVE WS-EDIT-WEIGHT TO WS-TRIM-SCRATCH.
030700     MOVE 8 TO WS-TRIM-FIELD-LEN.
030800     PERFORM 400-TRIM-LEADING-BLANKS.
030900     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
031000         TO WS-CSV-WEIGHT-OUT.
031100     MOVE WS-TRIM-RESULT-LEN TO WS-CSV-WEIGHT-LEN.
031200*
031300*-----------------------------------------------------------------
031400 400-FORMAT-PRICE-FIELD.
031500     MOVE PM-WHOLESALE-PRICE TO WS-EDIT-PRICE.
031600     MOVE SPACES TO WS-TRIM-SCRATCH.
031700     MOVE WS-EDIT-PRICE TO WS-TRIM-SCRATCH.
031800     MOVE 10 TO WS-TRIM-FIELD-LEN.
031900     PERFORM 400-TRIM-LEADING-BLANKS.
032000     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
032100         TO WS-CSV-PRICE-OUT.
032200     MOVE WS-TRIM-RESULT-LEN TO WS-CSV-PRICE-LEN.
032300*
032400*-----------------------------------------------------------------
032500 400-FORMAT-QTY-FIELD.
032600     MOVE PM-QUANTITY-ON-HAND TO WS-EDIT-QTY.
032700     MOVE SPACES TO WS-TRIM-SCRATCH.
032800     MOVE WS-EDIT-QTY TO WS-TRIM-SCRATCH.
032900     MOVE 7 TO WS-TRIM-FIELD-LEN.
033000     PERFORM 400-TRIM-LEADING-BLANKS.
033100     MOVE WS-TRIM-SCRATCH(WS-TRIM-START-POS:WS-TRIM-RESULT-LEN)
033200         TO WS-CSV-QTY-OUT.
033300     MOVE WS-TRIM-RESULT-LEN TO WS-CSV-QTY-LEN.
033400*
033500*-----------------------------------------------------------------
033600 400-TRIM-LEADING-BLANKS.
033700     MOVE 1 TO WS-TRIM-START-POS.
033800     PERFORM 400-ADVANCE-TRIM-START
033900         UNTIL WS-TRIM-START-POS > WS-TRIM-FIELD-LEN
034000            OR WS-TRIM-SCRATCH(WS-TRIM-START-POS:1) NOT = SPACE.
034100     COMPUTE WS-TRIM-RESULT-LEN =
034200         WS-TRIM-FIELD-LEN - WS-TRIM-START-POS + 1.
034300*
034400*-----------------------------------------------------------------
034500 400-ADVANCE-TRIM-START.
034600     ADD 1 TO WS-TRIM-START-POS.
034700*
034800*-----------------------------------------------------------------
034900 400-BUILD-OUTPUT-LINE.
035000     MOVE SPACES TO WS-OUTPUT-LINE.
035100     STRING WS-CSV-NAME-OUT(1:WS-CSV-NAME-LEN)  DELIMITED BY SIZE
035200            WS-COMMA-CHAR                       DELIMITED BY SIZE
035300            WS-CSV-WEIGHT-OUT(1:WS-CSV-WEIGHT-LEN)
035400                                                 DELIMITED BY SIZE
035500            WS-COMMA-CHAR                       DELIMITED BY SIZE
035600            WS-CSV-PRICE-OUT(1:WS-CSV-PRICE-LEN)
035700                                                 DELIMITED BY SIZE
035800            WS-COMMA-CHAR                       DELIMITED BY SIZE
035900            WS-CSV-QTY-OUT(1:WS-CSV-QTY-LEN)    DELIMITED BY SIZE
036000         INTO WS-OUTPUT-LINE.
