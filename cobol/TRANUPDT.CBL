000100*****************************************************************
000200* THIS PROGRAM IS TO APPLY ADD/UPDATE/DELETE TRANSACTIONS AGAINST
000300*    THE PRODUCT MASTER WORK FILE BUILT BY IMPORT-INVENTORY (OR
000400*    STANDING ALONE IF NO IMPORT WAS RUN), CARRYING THE FOUR
000500*    RUNNING TOTALS FORWARD AS EACH TRANSACTION IS APPLIED.
000600*
000700* USED FILE
000800*    - PRODUCT MASTER WORK FILE (INPUT, OPTIONAL): MASTWK1
000900*    - RUNNING TOTALS WORK FILE (INPUT, OPTIONAL): TOTLWK1
001000*    - TRANSACTION FILE: TRANIN
001100*    - PRODUCT MASTER WORK FILE (OUTPUT): MASTWK2
001200*    - RUNNING TOTALS WORK FILE (OUTPUT): TOTLWK2
001300*    - TRANSACTION REJECT LOG: TRANERR
001400*
001500*****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 TRANUPDT.
001900 AUTHOR.                     ARADHITA MOHANTY,
002000                             BYUNG SEON KIM,
002100                             ELENA SVESHNIKOVA,
002200                             KARADJORDJE DABIC,
002300                             NADIA CHUBAREV.
002400 INSTALLATION.               MERCHANDISE SYSTEMS -- BATCH.
002500 DATE-WRITTEN.               NOVEMBER 24, 1988.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED -- BATCH PRODUCTION.
002800*
002900* CHANGE LOG
003000*   11/24/88  BSK  ORIGINAL -- BATCH-UPDATE, A BALANCE-LINE
003100*   11/24/88  BSK          MATCH/MERGE OF SORTED RECEIPT/SALE
003200*   11/24/88  BSK          TRANSACTIONS AGAINST INVENT4/INVENT5.
003300*   03/02/98  RTC  Y2K     (CARRIED FORWARD FOR REFERENCE ONLY --
003400*   03/02/98  RTC          NO DATE FIELDS IN THE ORIGINAL LAYOUT.)
003500*   06/14/99  EMS  CR1071  ADDED READ/UPDATE/REJECT COUNTERS TO
003600*   06/14/99  EMS          THE END-OF-JOB DISPLAY.
003700*   08/09/02  LJP  CR1042  REWRITTEN AS TRANUPDT -- THE CSV MASTER
003800*   08/09/02  LJP          IS NOT SORTED BY PART NUMBER, SO THE
003900*   08/09/02  LJP          BALANCE-LINE MERGE IS GONE.  THE WHOLE
004000*   08/09/02  LJP          MASTER IS LOADED INTO A WORKING-STORAGE
004100*   08/09/02  LJP          TABLE AND EACH TRANSACTION IS APPLIED
004200*   08/09/02  LJP          AGAINST IT BY PRODUCT NAME (ADD, UPDATE
004300*   08/09/02  LJP          OR DELETE), IN THE ORDER TRANIN GIVES
004400*   08/09/02  LJP          THEM, NOT IN SORTED-KEY ORDER.
004500*   05/19/03  RTC  CR1098  MASTWK1/TOTLWK1 MADE OPTIONAL SO THIS
004600*   05/19/03  RTC          STEP CAN RUN STANDALONE (NO PRIOR
004700*   05/19/03  RTC          IMPORT) FOR SMALL-CLIENT JOB SETUPS.
004800*   11/12/07  DKW  CR1231  NO LOGIC CHANGE -- RECOMPILED UNDER
004900*   11/12/07  DKW          NEW COMPILER RELEASE, VERIFIED OUTPUT.
005000*
005100*****************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            SHOP-MAINFRAME.
005600 OBJECT-COMPUTER.            SHOP-MAINFRAME.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
006000            OFF STATUS IS WS-TRACE-NOT-REQUESTED
006100     CLASS NUMERIC-DIGITS IS "0" THRU "9".
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  MASTWK1
006600             OPTIONAL
006700             ASSIGN TO "D:\MASTWK1"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000     SELECT  TOTLWK1
007100             OPTIONAL
007200             ASSIGN TO "D:\TOTLWK1"
007300             ORGANIZATION IS LINE SEQUENTIAL.
007400*
007500     SELECT  TRANIN
007600             ASSIGN TO "D:\TRANIN"
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900     SELECT  MASTWK2
008000             ASSIGN TO "D:\MASTWK2"
008100             ORGANIZATION IS LINE SEQUENTIAL.
008200*
008300     SELECT  TOTLWK2
008400             ASSIGN TO "D:\TOTLWK2"
008500             ORGANIZATION IS LINE SEQUENTIAL.
008600*
008700     SELECT  TRANERR
008800             ASSIGN TO "D:\TRANERR"
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000*
009100*****************************************************************
009200 DATA                        DIVISION.
009300*-----------------------------------------------------------------
009400 FILE                        SECTION.
009500*
009600 FD  MASTWK1
009700     RECORD CONTAINS 135 CHARACTERS
009800     DATA RECORD IS PRODMSTR-RECORD.
009900 COPY "C:\Copybooks\PRODMSTR.CPY".
010000*
010100 FD  TOTLWK1
010200     RECORD CONTAINS 86 CHARACTERS
010300     DATA RECORD IS PRODTOTL-RECORD.
010400 COPY "C:\Copybooks\PRODTOTL.CPY".
010500*
010600 FD  TRANIN
010700     RECORD CONTAINS 100 CHARACTERS
010800     DATA RECORD IS PRODTRAN-RECORD.
010900 COPY "C:\Copybooks\PRODTRAN.CPY".
011000*
011100* MASTWK2 AND TOTLWK2 CARRY THE SAME LAYOUT AS MASTWK1/TOTLWK1
011200* BUT ARE DECLARED SEPARATELY (NOT COPIED) SINCE A PROGRAM MAY
011300* NOT OPEN TWO FILES ON THE SAME RECORD-NAME -- THIS SHOP HAS
011400* ALWAYS HAND-DECLARED SEPARATE IN/OUT RECORDS RATHER THAN
011500* QUALIFYING A SHARED COPYBOOK NAME.
011600*
011700 FD  MASTWK2
011800     RECORD CONTAINS 135 CHARACTERS
011900     DATA RECORD IS MASTWK2-RECORD.
012000 01  MASTWK2-RECORD.
012100     05  MO-PRODUCT-NAME             PIC X(40).
012200     05  MO-SEQUENCE-NO              PIC 9(07).
012300     05  MO-WEIGHT                   PIC 9(05)V9(02).
012400     05  MO-WHOLESALE-PRICE          PIC 9(07)V9(02).
012500     05  MO-QUANTITY-ON-HAND         PIC 9(07).
012600     05  MO-STORAGE-COST             PIC 9(07)V9(02).
012700     05  MO-RETAIL-PRICE             PIC 9(07)V9(02).
012800     05  MO-RECORD-STATUS            PIC X(01).
012900     05  MO-LAST-MAINT-DATE          PIC 9(08).
013000     05  MO-ADDED-BY-BATCH           PIC X(08).
013100     05  FILLER                      PIC X(30).
013200*
013300 FD  TOTLWK2
013400     RECORD CONTAINS 86 CHARACTERS
013500     DATA RECORD IS TOTLWK2-RECORD.
013600 01  TOTLWK2-RECORD.
013700     05  TW-RUN-DATE                 PIC 9(08).
013800     05  TW-LAST-BATCH-STEP          PIC X(08).
013900     05  TW-LAST-SEQUENCE-NO         PIC 9(07).
014000     05  TW-TOTAL-PRODUCTS           PIC 9(07).
014100     05  TW-TOTAL-ITEMS-IN-STOCK     PIC 9(09).
014200     05  TW-TOTAL-WHOLESALE-PRICE    PIC 9(09)V9(02).
014300     05  TW-TOTAL-RETAIL-PRICE       PIC 9(09)V9(02).
014400     05  FILLER                      PIC X(25).
014500*
014600 FD  TRANERR
014700     RECORD CONTAINS 105 CHARACTERS.
014800 01  TRANERR-RECORD.
014900     05  TE-REASON                   PIC X(60).
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100     05  TE-TRAN-NAME                PIC X(40).
015200     05  FILLER                      PIC X(02) VALUE SPACES.
015300     05  TE-TRAN-ACTION              PIC X(01).
015400*
015500*-----------------------------------------------------------------
015600 WORKING-STORAGE             SECTION.
015700*-----------------------------------------------------------------
015800 01  SWITCHES-AND-COUNTERS.
015900     05  MASTWK1-EOF-SW               PIC X(01) VALUE "N".
016000         88  MASTWK1-EOF                    VALUE "Y".
016100     05  TOTLWK1-EOF-SW               PIC X(01) VALUE "N".
016200         88  TOTLWK1-EOF                    VALUE "Y".
016300     05  TRANIN-EOF-SW                PIC X(01) VALUE "N".
016400         88  TRANIN-EOF                     VALUE "Y".
016500     05  WS-MATCH-FOUND-SW            PIC X(01) VALUE "N".
016600         88  WS-MATCH-FOUND                 VALUE "Y".
016700     05  WS-TRACE-SW                  PIC X(01) VALUE "N".
016800         88  WS-TRACE-REQUESTED             VALUE "Y".
016900         88  WS-TRACE-NOT-REQUESTED         VALUE "N".
017000     05  WS-READ-COUNT                 PIC 9(07) COMP VALUE ZERO.
017100     05  WS-ADDED-COUNT                PIC 9(07) COMP VALUE ZERO.
017200     05  WS-UPDATED-COUNT              PIC 9(07) COMP VALUE ZERO.
017300     05  WS-DELETED-COUNT              PIC 9(07) COMP VALUE ZERO.
017400     05  WS-REJECTED-COUNT             PIC 9(07) COMP VALUE ZERO.
017500     05  WS-NEXT-SEQUENCE-NO           PIC 9(07) COMP VALUE ZERO.
017600*
017700 01  WS-MASTER-TABLE-CONTROL.
017800     05  WS-TABLE-COUNT                PIC 9(05) COMP VALUE ZERO.
017900     05  WS-MAX-TABLE-ENTRIES          PIC 9(05) COMP VALUE 2000.
018000*
018100 01  WS-MASTER-TABLE.
018200     05  WS-TAB-ENTRY OCCURS 2000 TIMES
018300             INDEXED BY WS-TAB-IDX WS-MATCHED-IDX.
018400         10  WS-TAB-NAME              PIC X(40).
018500         10  WS-TAB-SEQ               PIC 9(07).
018600         10  WS-TAB-WEIGHT            PIC 9(05)V9(02).
018700         10  WS-TAB-WHOLESALE-PRICE   PIC 9(07)V9(02).
018800         10  WS-TAB-QUANTITY          PIC 9(07).
018900         10  WS-TAB-STORAGE-COST      PIC 9(07)V9(02).
019000         10  WS-TAB-RETAIL-PRICE      PIC 9(07)V9(02).
019100*
019200 01  WS-RUNNING-TOTALS.
019300     05  WS-TOTAL-PRODUCTS            PIC 9(07) COMP VALUE ZERO.
019400     05  WS-TOTAL-ITEMS-IN-STOCK      PIC 9(09) COMP VALUE ZERO.
019500     05  WS-TOTAL-WHOLESALE-PRICE     PIC 9(09)V9(02) VALUE ZERO.
019600     05  WS-TOTAL-RETAIL-PRICE        PIC 9(09)V9(02) VALUE ZERO.
019700*
019800 01  WS-CURRENT-DATE-FIELDS.
019900     05  WS-CURRENT-DATE              PIC 9(08).
020000     05  WS-CURRENT-DATE-R REDEFINES
020100         WS-CURRENT-DATE.
020200         10  WS-CURRENT-CCYY          PIC 9(04).
020300         10  WS-CURRENT-MM            PIC 9(02).
020400         10  WS-CURRENT-DD            PIC 9(02).
020500*
020600 01  WS-ITEM-PARAMETERS.
020700     05  WS-IP-WEIGHT                 PIC 9(05)V9(02).
020800     05  WS-IP-WHOLESALE-PRICE        PIC 9(07)V9(02).
020900     05  WS-IP-QUANTITY               PIC 9(07).
021000     05  WS-IP-STORAGE-COST           PIC 9(07)V9(02).
021100     05  WS-IP-RETAIL-PRICE           PIC 9(07)V9(02).
021200     05  WS-IP-VALID-SWITCH           PIC X(01).
021300         88  WS-IP-ITEM-IS-VALID            VALUE "Y".
021400     05  WS-IP-ERROR-MESSAGE          PIC X(60).
021500*
021600*****************************************************************
021700 PROCEDURE                   DIVISION.
021800*-----------------------------------------------------------------
021900* MAIN PROCEDURE
022000*-----------------------------------------------------------------
022100 100-TRANUPDT.
022200     PERFORM 200-INITIATE-TRANUPDT.
022300     PERFORM 200-PROCEED-TRANUPDT
022400         UNTIL TRANIN-EOF.
022500     PERFORM 200-TERMINATE-TRANUPDT.
022600     STOP RUN.
022700*
022800*-----------------------------------------------------------------
022900* OPEN FILES, LOAD THE INCOMING MASTER TABLE AND TOTALS (IF ANY),
023000* READ THE FIRST TRANSACTION.
023100*-----------------------------------------------------------------
023200 200-INITIATE-TRANUPDT.
023300     PERFORM 300-OPEN-TRANUPDT-FILES.
023400     PERFORM 300-INITIALIZE-WORKING-STORAGE.
023500     PERFORM 300-READ-MASTWK1.
023600     PERFORM 300-BUILD-MASTER-TABLE
023700         UNTIL MASTWK1-EOF.
023800     PERFORM 300-READ-TOTLWK1.
023900     IF NOT TOTLWK1-EOF
024000         PERFORM 400-LOAD-TOTALS-RECORD.
024100     PERFORM 300-READ-TRANIN.
024200*
024300*-----------------------------------------------------------------
024400* APPLY ONE TRANSACTION AGAINST THE TABLE, THEN READ THE NEXT.
024500*-----------------------------------------------------------------
024600 200-PROCEED-TRANUPDT.
024700     PERFORM 300-PROCESS-TRANSACTION.
024800     PERFORM 300-READ-TRANIN.
024900*
025000*-----------------------------------------------------------------
025100 200-TERMINATE-TRANUPDT.
025200     PERFORM 300-WRITE-MASTER-WORK-FILE.
025300     PERFORM 300-WRITE-TOTALS-WORK-FILE.
025400     PERFORM 300-CLOSE-TRANUPDT-FILES.
025500     PERFORM 300-DISPLAY-TRANUPDT-EOJ.
025600*
025700*-----------------------------------------------------------------
025800 300-OPEN-TRANUPDT-FILES.
025900     OPEN    INPUT   MASTWK1
026000             INPUT   TOTLWK1
026100             INPUT   TRANIN
026200             OUTPUT  MASTWK2
026300             OUTPUT  TOTLWK2
026400             OUTPUT  TRANERR.
026500*
026600*-----------------------------------------------------------------
026700 300-INITIALIZE-WORKING-STORAGE.
026800     INITIALIZE SWITCHES-AND-COUNTERS
026900                WS-MASTER-TABLE-CONTROL
027000                WS-RUNNING-TOTALS.
027100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027200*
027300*-----------------------------------------------------------------
027400 300-READ-MASTWK1.
027500     READ MASTWK1
027600             AT END MOVE "Y" TO MASTWK1-EOF-SW.
027700*
027800*-----------------------------------------------------------------
027900 300-BUILD-MASTER-TABLE.
028000     PERFORM 400-ADD-LOADED-ENTRY.
028100     PERFORM 300-READ-MASTWK1.
028200*
028300*-----------------------------------------------------------------
028400 300-READ-TOTLWK1.
028500     READ TOTLWK1
028600             AT END MOVE "Y" TO TOTLWK1-EOF-SW.
028700*
028800*-----------------------------------------------------------------
028900 300-READ-TRANIN.
029000     READ TRANIN
029100             AT END      MOVE "Y" TO TRANIN-EOF-SW
029200             NOT AT END  ADD 1 TO WS-READ-COUNT.
029300*
029400*-----------------------------------------------------------------
029500* EVALUATE THE ACTION CODE AND DISPATCH TO THE RIGHT MAINTENANCE
029600* PARAGRAPH -- ANY CODE OTHER THAN A/U/D IS REJECTED OUTRIGHT.
029700*-----------------------------------------------------------------
029800 300-PROCESS-TRANSACTION.
029900     EVALUATE TRUE
030000         WHEN PT-ACTION-ADD
030100             PERFORM 300-PROCESS-ADD
030110                 THRU 300-PROCESS-ADD-EXIT
030200         WHEN PT-ACTION-UPDATE
030300             PERFORM 300-PROCESS-UPDATE
030400         WHEN PT-ACTION-DELETE
030500             PERFORM 300-PROCESS-DELETE
030600         WHEN OTHER
030700             MOVE "Invalid transaction action code"
030800                 TO TE-REASON
030900             PERFORM 400-WRITE-TRANSACTION-ERROR
031000     END-EVALUATE.
031100*
031200*-----------------------------------------------------------------
031300* ADD -- REJECT IF THE NAME ALREADY EXISTS OR THE NEW VALUES FAIL
031400* EDIT, OTHERWISE TABLE THE NEW PRODUCT.  WRITTEN AS A GO TO
031410* FALL-THROUGH RANGE, THE WAY THIS SHOP'S OLDER STEPS SHORT-
031420* CIRCUITED A REJECT WITHOUT NESTING THE REMAINING EDITS -- THE
031430* CALLER PERFORMS 300-PROCESS-ADD THRU 300-PROCESS-ADD-EXIT.
031500*-----------------------------------------------------------------
031600 300-PROCESS-ADD.
031700     PERFORM 400-FIND-TABLE-ENTRY.
031800     IF WS-MATCH-FOUND
031900         MOVE "Duplicate product name on add" TO TE-REASON
032000         PERFORM 400-WRITE-TRANSACTION-ERROR
032010         GO TO 300-PROCESS-ADD-EXIT.
032200     PERFORM 400-CALL-ITEM-DERIVATION.
032300     IF NOT WS-IP-ITEM-IS-VALID
032310         MOVE WS-IP-ERROR-MESSAGE TO TE-REASON
032320         PERFORM 400-WRITE-TRANSACTION-ERROR
032330         GO TO 300-PROCESS-ADD-EXIT.
032400     IF WS-TABLE-COUNT >= WS-MAX-TABLE-ENTRIES
032500         MOVE "Master table full - transaction rejected"
032600             TO TE-REASON
032700         PERFORM 400-WRITE-TRANSACTION-ERROR
032710         GO TO 300-PROCESS-ADD-EXIT.
032900     PERFORM 400-ADD-NEW-TRAN-ENTRY.
032910 300-PROCESS-ADD-EXIT.
032920     EXIT.
033300*
033400*-----------------------------------------------------------------
033500* UPDATE -- REJECT IF THE NAME IS NOT ON FILE OR THE NEW VALUES
033600* FAIL EDIT, OTHERWISE REPLACE WEIGHT/PRICE/QUANTITY AND ROLL THE
033700* OLD CONTRIBUTION OUT OF THE TOTALS AND THE NEW ONE IN.
033800*-----------------------------------------------------------------
033900 300-PROCESS-UPDATE.
034000     PERFORM 400-FIND-TABLE-ENTRY.
034100     IF NOT WS-MATCH-FOUND
034200         MOVE "Product not found for update" TO TE-REASON
034300         PERFORM 400-WRITE-TRANSACTION-ERROR
034400     ELSE
034500         PERFORM 400-CALL-ITEM-DERIVATION
034600         IF WS-IP-ITEM-IS-VALID
034700             PERFORM 400-APPLY-UPDATE-TO-ENTRY
034800             ADD 1 TO WS-UPDATED-COUNT
034900         ELSE
035000             MOVE WS-IP-ERROR-MESSAGE TO TE-REASON
035100             PERFORM 400-WRITE-TRANSACTION-ERROR.
035200*
035300*-----------------------------------------------------------------
035400* DELETE -- A NAME NOT ON FILE IS A SILENT NO-OP, NOT AN ERROR
035500* (THE ORIGINAL DESKTOP DELETE BUTTON DID NOTHING WHEN NOTHING
035600* WAS SELECTED, AND THIS STEP MATCHES THAT).
035700*-----------------------------------------------------------------
035800 300-PROCESS-DELETE.
035900     PERFORM 400-FIND-TABLE-ENTRY.
036000     IF WS-MATCH-FOUND
036100         PERFORM 400-APPLY-TOTALS-REMOVE
036200         PERFORM 400-REMOVE-TABLE-ENTRY
036300         ADD 1 TO WS-DELETED-COUNT.
036400*
036500*-----------------------------------------------------------------
036600 300-WRITE-MASTER-WORK-FILE.
036700     PERFORM 400-WRITE-ONE-MASTER-RECORD
036800         VARYING WS-TAB-IDX FROM 1 BY 1
036900             UNTIL WS-TAB-IDX > WS-TABLE-COUNT.
037000*
037100*-----------------------------------------------------------------
037200 300-WRITE-TOTALS-WORK-FILE.
037300     MOVE WS-CURRENT-DATE          TO TW-RUN-DATE.
037400     MOVE "TRANUPDT"               TO TW-LAST-BATCH-STEP.
037500     MOVE WS-NEXT-SEQUENCE-NO      TO TW-LAST-SEQUENCE-NO.
037600     MOVE WS-TOTAL-PRODUCTS        TO TW-TOTAL-PRODUCTS.
037700     MOVE WS-TOTAL-ITEMS-IN-STOCK  TO TW-TOTAL-ITEMS-IN-STOCK.
037800     MOVE WS-TOTAL-WHOLESALE-PRICE TO TW-TOTAL-WHOLESALE-PRICE.
037900     MOVE WS-TOTAL-RETAIL-PRICE    TO TW-TOTAL-RETAIL-PRICE.
038000     WRITE TOTLWK2-RECORD.
038100*
038200*-----------------------------------------------------------------
038300 300-CLOSE-TRANUPDT-FILES.
038400     CLOSE   MASTWK1
038500             TOTLWK1
038600             TRANIN
038700             MASTWK2
038800             TOTLWK2
038900             TRANERR.
039000*
039100*-----------------------------------------------------------------
039200 300-DISPLAY-TRANUPDT-EOJ.
039300     DISPLAY "TRANUPDT COMPLETE -- READ " WS-READ-COUNT
039400         " ADDED " WS-ADDED-COUNT " UPDATED " WS-UPDATED-COUNT
039500         " DELETED " WS-DELETED-COUNT
039600         " REJECTED " WS-REJECTED-COUNT.
039700     IF WS-TRACE-REQUESTED
039800         DISPLAY "TRACE -- FINAL TABLE COUNT " WS-TABLE-COUNT.
039900*
040000*-----------------------------------------------------------------
040100* CARRY THE INCOMING MASTER RECORD INTO THE TABLE IN THE ORDER
040200* MASTWK1 GIVES IT TO US -- THAT ORDER IS PRESERVED THROUGHOUT.
040300*-----------------------------------------------------------------
040400 400-ADD-LOADED-ENTRY.
040500     ADD 1 TO WS-TABLE-COUNT.
040600     SET WS-TAB-IDX TO WS-TABLE-COUNT.
040700     MOVE PM-PRODUCT-NAME       TO WS-TAB-NAME(WS-TAB-IDX).
040800     MOVE PM-SEQUENCE-NO        TO WS-TAB-SEQ(WS-TAB-IDX).
040900     MOVE PM-WEIGHT             TO WS-TAB-WEIGHT(WS-TAB-IDX).
041000     MOVE PM-WHOLESALE-PRICE
041100         TO WS-TAB-WHOLESALE-PRICE(WS-TAB-IDX).
041200     MOVE PM-QUANTITY-ON-HAND   TO WS-TAB-QUANTITY(WS-TAB-IDX).
041300     MOVE PM-STORAGE-COST
041400         TO WS-TAB-STORAGE-COST(WS-TAB-IDX).
041500     MOVE PM-RETAIL-PRICE
041600         TO WS-TAB-RETAIL-PRICE(WS-TAB-IDX).
041700*
041800*-----------------------------------------------------------------
041900 400-LOAD-TOTALS-RECORD.
042000     MOVE PC-TOTAL-PRODUCTS        TO WS-TOTAL-PRODUCTS.
042100     MOVE PC-TOTAL-ITEMS-IN-STOCK  TO WS-TOTAL-ITEMS-IN-STOCK.
042200     MOVE PC-TOTAL-WHOLESALE-PRICE TO WS-TOTAL-WHOLESALE-PRICE.
042300     MOVE PC-TOTAL-RETAIL-PRICE    TO WS-TOTAL-RETAIL-PRICE.
042400     MOVE PC-LAST-SEQUENCE-NO      TO WS-NEXT-SEQUENCE-NO.
042500*
042600*-----------------------------------------------------------------
042700* SCAN THE TABLE FOR THE TRANSACTION'S PRODUCT NAME.
042800*-----------------------------------------------------------------
042900 400-FIND-TABLE-ENTRY.
043000     MOVE "N" TO WS-MATCH-FOUND-SW.
043100     PERFORM 400-COMPARE-ONE-ENTRY-NAME
043200         VARYING WS-TAB-IDX FROM 1 BY 1
043300             UNTIL WS-TAB-IDX > WS-TABLE-COUNT
043400                OR WS-MATCH-FOUND.
043500*
043600*-----------------------------------------------------------------
043700 400-COMPARE-ONE-ENTRY-NAME.
043800     IF WS-TAB-NAME(WS-TAB-IDX) = PT-PRODUCT-NAME
043900         MOVE "Y" TO WS-MATCH-FOUND-SW
044000         SET WS-MATCHED-IDX TO WS-TAB-IDX.
044100*
044200*-----------------------------------------------------------------
044300 400-CALL-ITEM-DERIVATION.
044400     MOVE PT-WEIGHT             TO WS-IP-WEIGHT.
044500     MOVE PT-WHOLESALE-PRICE    TO WS-IP-WHOLESALE-PRICE.
044600     MOVE PT-QUANTITY           TO WS-IP-QUANTITY.
044700     CALL "ITEMCALC" USING WS-ITEM-PARAMETERS.
044800*
044900*-----------------------------------------------------------------
045000 400-ADD-NEW-TRAN-ENTRY.
045100     ADD 1 TO WS-TABLE-COUNT.
045200     ADD 1 TO WS-NEXT-SEQUENCE-NO.
045300     SET WS-TAB-IDX TO WS-TABLE-COUNT.
045400     MOVE PT-PRODUCT-NAME      TO WS-TAB-NAME(WS-TAB-IDX).
045500     MOVE WS-NEXT-SEQUENCE-NO  TO WS-TAB-SEQ(WS-TAB-IDX).
045600     MOVE WS-IP-WEIGHT         TO WS-TAB-WEIGHT(WS-TAB-IDX).
045700     MOVE WS-IP-WHOLESALE-PRICE
045800         TO WS-TAB-WHOLESALE-PRICE(WS-TAB-IDX).
045900     MOVE WS-IP-QUANTITY       TO WS-TAB-QUANTITY(WS-TAB-IDX).
046000     MOVE WS-IP-STORAGE-COST
046100         TO WS-TAB-STORAGE-COST(WS-TAB-IDX).
046200     MOVE WS-IP-RETAIL-PRICE
046300         TO WS-TAB-RETAIL-PRICE(WS-TAB-IDX).
046400     ADD 1 TO WS-ADDED-COUNT.
046500     PERFORM 400-APPLY-TOTALS-ADD.
046600*
046700*-----------------------------------------------------------------
046800* REPLACE THE MATCHED ENTRY'S FIELDS WITH THE VALIDATED NEW
046900* VALUES, ROLLING THE OLD CONTRIBUTION OUT AND THE NEW ONE IN.
047000* THE PRODUCT COUNT DOES NOT CHANGE ON AN UPDATE.
047100*-----------------------------------------------------------------
047200 400-APPLY-UPDATE-TO-ENTRY.
047300     PERFORM 400-REMOVE-OLD-CONTRIB.
047400     MOVE WS-IP-WEIGHT        TO WS-TAB-WEIGHT(WS-MATCHED-IDX).
047500     MOVE WS-IP-WHOLESALE-PRICE
047600         TO WS-TAB-WHOLESALE-PRICE(WS-MATCHED-IDX).
047700     MOVE WS-IP-QUANTITY      TO WS-TAB-QUANTITY(WS-MATCHED-IDX).
047800     MOVE WS-IP-STORAGE-COST
047900         TO WS-TAB-STORAGE-COST(WS-MATCHED-IDX).
048000     MOVE WS-IP-RETAIL-PRICE
048100         TO WS-TAB-RETAIL-PRICE(WS-MATCHED-IDX).
048200     PERFORM 400-ADD-NEW-CONTRIB.
048300*
048400*-----------------------------------------------------------------
048500 400-REMOVE-TABLE-ENTRY.
048600     PERFORM 400-SHIFT-TABLE-ENTRY-DOWN
048700         VARYING WS-TAB-IDX FROM WS-MATCHED-IDX BY 1
048800             UNTIL WS-TAB-IDX >= WS-TABLE-COUNT.
048900     SUBTRACT 1 FROM WS-TABLE-COUNT.
049000*
049100*-----------------------------------------------------------------
049200* CLOSE THE GAP LEFT BY A DELETED ENTRY WHILE KEEPING EVERY OTHER
049300* ENTRY IN ITS ORIGINAL RELATIVE (INSERTION) ORDER.
049400*-----------------------------------------------------------------
049500 400-SHIFT-TABLE-ENTRY-DOWN.
049600     MOVE WS-TAB-ENTRY(WS-TAB-IDX + 1)
049700         TO WS-TAB-ENTRY(WS-TAB-IDX).
049800*
049900*-----------------------------------------------------------------
050000* AN ADD CONTRIBUTES +1 PRODUCT, +QUANTITY, +QUANTITY*WHOLESALE
050100* AND +QUANTITY*RETAIL TO THE FOUR RUNNING TOTALS.
050200*-----------------------------------------------------------------
050300 400-APPLY-TOTALS-ADD.
050400     ADD 1 TO WS-TOTAL-PRODUCTS.
050500     ADD WS-IP-QUANTITY TO WS-TOTAL-ITEMS-IN-STOCK.
050600     COMPUTE WS-TOTAL-WHOLESALE-PRICE ROUNDED =
050700         WS-TOTAL-WHOLESALE-PRICE +
050800             (WS-IP-QUANTITY * WS-IP-WHOLESALE-PRICE).
050900     COMPUTE WS-TOTAL-RETAIL-PRICE ROUNDED =
051000         WS-TOTAL-RETAIL-PRICE +
051100             (WS-IP-QUANTITY * WS-IP-RETAIL-PRICE).
051200*
051300*-----------------------------------------------------------------
051400* A DELETE CONTRIBUTES THE NEGATION OF THE SAME FOUR AMOUNTS,
051500* TAKEN FROM THE MATCHED TABLE ENTRY BEFORE IT IS REMOVED.
051600*-----------------------------------------------------------------
051700 400-APPLY-TOTALS-REMOVE.
051800     SUBTRACT 1 FROM WS-TOTAL-PRODUCTS.
051900     SUBTRACT WS-TAB-QUANTITY(WS-MATCHED-IDX)
052000         FROM WS-TOTAL-ITEMS-IN-STOCK.
052100     COMPUTE WS-TOTAL-WHOLESALE-PRICE ROUNDED =
052200         WS-TOTAL-WHOLESALE-PRICE -
052300             (WS-TAB-QUANTITY(WS-MATCHED-IDX) *
052400              WS-TAB-WHOLESALE-PRICE(WS-MATCHED-IDX)).
052500     COMPUTE WS-TOTAL-RETAIL-PRICE ROUNDED =
052600         WS-TOTAL-RETAIL-PRICE -
052700             (WS-TAB-QUANTITY(WS-MATCHED-IDX) *
052800              WS-TAB-RETAIL-PRICE(WS-MATCHED-IDX)).
052900*
053000*-----------------------------------------------------------------
053100* BACKS OUT THE MATCHED ENTRY'S OLD CONTRIBUTION -- CALLED BEFORE
053200* THE ENTRY'S FIELDS ARE OVERWRITTEN ON AN UPDATE.  DOES NOT
053300* TOUCH THE PRODUCT COUNT.
053400*-----------------------------------------------------------------
053500 400-REMOVE-OLD-CONTRIB.
053600     SUBTRACT WS-TAB-QUANTITY(WS-MATCHED-IDX)
053700         FROM WS-TOTAL-ITEMS-IN-STOCK.
053800     COMPUTE WS-TOTAL-WHOLESALE-PRICE ROUNDED =
053900         WS-TOTAL-WHOLESALE-PRICE -
054000             (WS-TAB-QUANTITY(WS-MATCHED-IDX) *
054100              WS-TAB-WHOLESALE-PRICE(WS-MATCHED-IDX)).
054200     COMPUTE WS-TOTAL-RETAIL-PRICE ROUNDED =
054300         WS-TOTAL-RETAIL-PRICE -
054400             (WS-TAB-QUANTITY(WS-MATCHED-IDX) *
054500              WS-TAB-RETAIL-PRICE(WS-MATCHED-IDX)).
054600*
054700*-----------------------------------------------------------------
054800* ADDS THE UPDATED ENTRY'S NEW CONTRIBUTION -- CALLED AFTER THE
054900* ENTRY'S FIELDS ARE OVERWRITTEN.  DOES NOT TOUCH THE PRODUCT
055000* COUNT.
055100*-----------------------------------------------------------------
055200 400-ADD-NEW-CONTRIB.
055300     ADD WS-IP-QUANTITY TO WS-TOTAL-ITEMS-IN-STOCK.
055400     COMPUTE WS-TOTAL-WHOLESALE-PRICE ROUNDED =
055500         WS-TOTAL-WHOLESALE-PRICE +
055600             (WS-IP-QUANTITY * WS-IP-WHOLESALE-PRICE).
055700     COMPUTE WS-TOTAL-RETAIL-PRICE ROUNDED =
055800         WS-TOTAL-RETAIL-PRICE +
055900             (WS-IP-QUANTITY * WS-IP-RETAIL-PRICE).
056000*
056100*-----------------------------------------------------------------
056200 400-WRITE-TRANSACTION-ERROR.
056300     MOVE PT-PRODUCT-NAME       TO TE-TRAN-NAME.
056400     MOVE PT-TRAN-ACTION-CODE   TO TE-TRAN-ACTION.
056500     WRITE TRANERR-RECORD.
056600     ADD 1 TO WS-REJECTED-COUNT.
056700*
056800*-----------------------------------------------------------------
056900 400-WRITE-ONE-MASTER-RECORD.
057000     MOVE WS-TAB-NAME(WS-TAB-IDX)      TO MO-PRODUCT-NAME.
057100     MOVE WS-TAB-SEQ(WS-TAB-IDX)       TO MO-SEQUENCE-NO.
057200     MOVE WS-TAB-WEIGHT(WS-TAB-IDX)    TO MO-WEIGHT.
057300     MOVE WS-TAB-WHOLESALE-PRICE(WS-TAB-IDX)
057400         TO MO-WHOLESALE-PRICE.
057500     MOVE WS-TAB-QUANTITY(WS-TAB-IDX)  TO MO-QUANTITY-ON-HAND.
057600     MOVE WS-TAB-STORAGE-COST(WS-TAB-IDX)
057700         TO MO-STORAGE-COST.
057800     MOVE WS-TAB-RETAIL-PRICE(WS-TAB-IDX)
057900         TO MO-RETAIL-PRICE.
058000     MOVE "A"                          TO MO-RECORD-STATUS.
058100     MOVE WS-CURRENT-DATE              TO MO-LAST-MAINT-DATE.
058200     MOVE "TRANUPDT"                   TO MO-ADDED-BY-BATCH.
058300     WRITE MASTWK2-RECORD.
