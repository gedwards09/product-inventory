000100*****************************************************************
000200* PRODMSTR.CPY
000300* PRODUCT INVENTORY MASTER RECORD LAYOUT
000400* USED BY IMPORT-INVENTORY, TRANUPDT AND EXPORT01 AS THE MASTER
000500* WORK-FILE RECORD AND AS THE WS-MASTER-TABLE ENTRY LAYOUT.
000600*
000700* MASTWKN IS THIS SHOP'S STAND-IN FOR THE IN-MEMORY PRODUCT
000800* MASTER -- ONE RECORD PER PRODUCT, RECORDS CARRIED IN THE FILE
000900* IN THE SAME ORDER THEY WERE ADDED (INSERTION ORDER), NEVER
001000* RE-SORTED BY THE BATCH PROGRAMS THAT WRITE IT.
001100*****************************************************************
001200*
001300* MAINTENANCE HISTORY
001400*   11/24/16  BSK  ORIGINAL INVENT-RECORD LAYOUT (39 BYTES)
001500*   03/02/98  RTC  Y2K -- LAST-MAINT-DATE EXPANDED TO CCYYMMDD
001600*   06/14/99  RTC  ADDED PM-ADDED-BY-BATCH FOR AUDIT TRAIL
001700*   08/09/02  LJP  CR1042 REBUILT FOR CSV PRODUCT MASTER, ADDED
001800*                  STORAGE-COST/RETAIL-PRICE DERIVED FIELDS
001900*
002000    01  PRODMSTR-RECORD.
002100        05  PM-KEY-DATA.
002200            10  PM-PRODUCT-NAME         PIC X(40).
002300            10  PM-SEQUENCE-NO          PIC 9(07).
002400*
002500* PM-DESCRIPTIVE-DATA HOLDS THE FIELDS READ FROM THE INPUT
002600* CSV FILE OR SUPPLIED ON AN ADD/UPDATE TRANSACTION.
002700*
002800        05  PM-DESCRIPTIVE-DATA.
002900            10  PM-WEIGHT               PIC 9(05)V9(02).
003000            10  PM-WHOLESALE-PRICE      PIC 9(07)V9(02).
003100            10  PM-QUANTITY-ON-HAND     PIC 9(07).
003200*
003300* PM-DERIVED-DATA IS COMPUTED BY ITEMCALC -- NEVER READ FROM
003400* THE INPUT FILE, NEVER WRITTEN TO THE EXPORT FILE.
003500*
003600        05  PM-DERIVED-DATA.
003700            10  PM-STORAGE-COST         PIC 9(07)V9(02).
003800            10  PM-RETAIL-PRICE         PIC 9(07)V9(02).
003900*
004000        05  PM-CONTROL-DATA.
004100            10  PM-RECORD-STATUS        PIC X(01).
004200                88  PM-RECORD-ACTIVE           VALUE "A".
004300                88  PM-RECORD-DELETED          VALUE "D".
004400            10  PM-LAST-MAINT-DATE      PIC 9(08).
004500            10  PM-LAST-MAINT-DATE-R REDEFINES
004600                PM-LAST-MAINT-DATE.
004700                15  PM-LAST-MAINT-CCYY  PIC 9(04).
004800                15  PM-LAST-MAINT-MM    PIC 9(02).
004900                15  PM-LAST-MAINT-DD    PIC 9(02).
005000            10  PM-ADDED-BY-BATCH       PIC X(08).
005100            10  FILLER                  PIC X(30).
